000100*--------------------------------------------------------------
000200*        P R D R 1 4 0 A   -   COUNTY DAILY CASE COUNT REPORT
000300*--------------------------------------------------------------
000400*  SYNTHETIC VOLUME REPORT - THERE IS NO ON-LINE CASE TABLE FEED
000500*  FOR THIS JOB.  FOR EACH OF THE EIGHT COUNTIES THIS DATA
000600*  CENTER SERVES, THE PROGRAM GENERATES ONE OR MORE DAILY
000700*  CASE-COUNT ROWS FROM A SEEDED COUNTER SO CAPACITY PLANNING
000800*  HAS SOMETHING REPRODUCIBLE TO CHART AGAINST WITHOUT WAITING
000900*  ON THE REAL CASE-MANAGEMENT EXTRACT.
001000*--------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PRDR140A.
001300 AUTHOR.        D M SANTOS.
001400 INSTALLATION.  COUNTY WELFARE DATA CENTER - IHSS PAYMENTS.
001500 DATE-WRITTEN.  05/02/1991.
001600 DATE-COMPILED.
001700 SECURITY.      COUNTY CONFIDENTIAL - IHSS PROVIDER PAYMENT
001800                DATA.  RESTRICTED TO CMIPS BATCH PRODUCTION
001900                LIBRARIES.
002000*--------------------------------------------------------------
002100*  CHANGE LOG
002200*  05/02/91 DMS  ORIGINAL PROGRAM - CAPACITY PLANNING ASKED FOR
002300*                A DAILY COUNT FEED WHILE THE REAL CASE-TABLE
002400*                EXTRACT WAS STILL BEING SCOPED WITH THE STATE.
002500*  09/18/91 DMS  ROWS-PER-COUNTY MADE A WORKING-STORAGE
002600*                CONSTANT INSTEAD OF A LITERAL BURIED IN THE
002700*                LOOP TEST, SO OPERATIONS CAN BUMP THE VOLUME
002800*                FOR A LOAD TEST WITHOUT A RECOMPILE.
002900*  02/02/91 TLK  SEED AND MULTIPLIER MOVED TO NAMED 77-LEVELS -
003000*                SAME REVIEW PASS THAT TOUCHED PRDR110A AND
003100*                PRDR120A.  TICKET CWD-4471.
003200*  06/30/94 TLK  ADDED SANTA CLARA... NO - REJECTED, THIS JOB
003300*                REPORTS FOR THE EIGHT COUNTIES THIS CENTER
003400*                SERVES ONLY.  NOTE LEFT HERE SO NOBODY TRIES
003500*                AGAIN.  TICKET CWD-4780 CLOSED, NO CHANGE.
003600*  11/18/98 DMS  Y2K REVIEW - REPORT-DATE IS BUILT FROM THE
003700*                4-DIGIT ACCEPT FROM DATE CENTURY WINDOW, NO
003800*                2-DIGIT YEAR STORAGE ANYWHERE IN THIS PROGRAM.
003900*  03/11/99 DMS  Y2K REGRESSION PASS - NO FURTHER CHANGES
004000*                REQUIRED IN THIS PROGRAM.
004100*--------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600      
004700*    CNTYDLY IS THE ONLY FILE THIS PROGRAM TOUCHES - THERE IS
004800*    NO INPUT FILE AT ALL.  SEE THE TOP-OF-PROGRAM BANNER FOR
004900*    WHY: THE REAL CASE-MANAGEMENT FEED THIS REPORT WAS MEANT
005000*    TO FRONT NEVER MATERIALIZED.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT COUNTY-DAILY-FILE
005400         ASSIGN TO "CNTYDLY"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WK140-COUNTY-FILE-STATUS.
005700      
005800 DATA DIVISION.
005900 FILE SECTION.
006000*    ONE 132-BYTE LINE PER WRITE, SAME AS THE OTHER CSV REPORTS
006100*    IN THIS SHOP - MOVED IN FROM EITHER WK140-CSV-HEADER OR
006200*    WK140-CSV-DETAIL DEPENDING ON WHO IS WRITING.
006300 FD  COUNTY-DAILY-FILE
006400     LABEL RECORDS ARE STANDARD.
006500 01  COUNTY-DAILY-RECORD            PIC X(132).
006600      
006700 WORKING-STORAGE SECTION.
006800      
006900 01  WK140-FILE-STATUS-AREA.
007000     05  WK140-COUNTY-FILE-STATUS   PIC X(02).
007100     05  FILLER                     PIC X(02).
007200      
007300*    COUNTY-FILTER HAS NO CARD OR LINKAGE READ BEHIND IT - IT
007400*    IS CARRIED HERE ONLY SO THE OPERATOR SUMMARY CAN SAY
007500*    PLAINLY THAT IT ISN'T APPLIED, RATHER THAN LEAVE THE FIELD
007600*    OUT AND HAVE SOMEONE WONDER WHY A FILTER THEY EXPECTED
007700*    NEVER SHOWED UP ANYWHERE.
007800 01  WK140-PARAMETERS.
007900     05  WK140-REPORT-DATE          PIC X(10).
008000     05  WK140-COUNTY-FILTER        PIC X(03) VALUE "ALL".
008100         88  WK140-COUNTY-IS-ALL        VALUE "ALL".
008200     05  FILLER                     PIC X(01).
008300      
008400*    TODAY'S DATE, USED ONLY TO BUILD THE REPORT-DATE STRING
008500*    BELOW IN 1100-RESOLVE-PARAMETERS - NOT CARRIED INTO THE
008600*    GENERATED ROWS ANY OTHER WAY.
008700 01  WK140-TODAY-STAMP.
008800     05  WK140-TODAY-DATE           PIC 9(08).
008900     05  FILLER                     PIC X(01).
009000      
009100 01  WK140-TODAY-R REDEFINES WK140-TODAY-STAMP.
009200     05  WK140-TODAY-CCYY           PIC 9(04).
009300     05  WK140-TODAY-MM             PIC 9(02).
009400     05  WK140-TODAY-DD             PIC 9(02).
009500     05  FILLER                     PIC X(01).
009600      
009700*    ROWS-PER-COUNTY IS THE "N SIMULATED CASE BATCHES" KNOB -
009800*    SEE 09/18/91 CHANGE LOG ENTRY ABOVE.  ONE ROW A COUNTY A
009900*    NIGHT IS WHAT CAPACITY PLANNING ACTUALLY USES.
010000 77  WK140-ROWS-PER-COUNTY          PIC 9(03) COMP VALUE 1.
010100 77  WK140-COUNTY-IDX               PIC 9(02) COMP.
010200 77  WK140-ROW-IDX                  PIC 9(03) COMP.
010300      
010400*    LCG WORKING FIELDS - SEE 2100-NEXT-RANDOM-VALUE.  THE SEED
010500*    IS A FIXED STARTING CONSTANT, NOT READ FROM ANYWHERE, SO A
010600*    RERUN OF A NIGHT'S REPORT REPRODUCES THE SAME COUNTS.
010700 77  WK140-RANDOM-SEED               PIC 9(07) COMP VALUE 417.
010800 77  WK140-LCG-MULTIPLIER            PIC 9(07) COMP VALUE 1103.
010900 77  WK140-LCG-INCREMENT             PIC 9(07) COMP VALUE 521.
011000 77  WK140-LCG-MODULUS               PIC 9(07) COMP VALUE 99991.
011100 77  WK140-LCG-STEP-VALUE             PIC 9(09) COMP.
011200 77  WK140-LCG-STEP-QUOTIENT          PIC 9(09) COMP.
011300 77  WK140-LCG-BOUND                  PIC 9(07) COMP.
011400 77  WK140-LCG-BOUND-QUOTIENT         PIC 9(09) COMP.
011500 77  WK140-LCG-RESULT                 PIC 9(07) COMP.
011600      
011700*    THE EIGHT COUNTIES THIS DATA CENTER SERVES, FIXED AT
011800*    COMPILE TIME.  SEE THE 06/30/94 CHANGE LOG ENTRY - THIS
011900*    LIST HAS BEEN ASKED TO GROW AT LEAST ONCE AND DELIBERATELY
012000*    WASN'T.
012100 01  WK140-COUNTY-CODE-VALUES.
012200     05  FILLER                     PIC X(03) VALUE "LA ".
012300     05  FILLER                     PIC X(03) VALUE "SF ".
012400     05  FILLER                     PIC X(03) VALUE "SD ".
012500     05  FILLER                     PIC X(03) VALUE "SJ ".
012600     05  FILLER                     PIC X(03) VALUE "OC ".
012700     05  FILLER                     PIC X(03) VALUE "SAC".
012800     05  FILLER                     PIC X(03) VALUE "ALA".
012900     05  FILLER                     PIC X(03) VALUE "CON".
013000      
013100 01  WK140-COUNTY-TABLE REDEFINES WK140-COUNTY-CODE-VALUES.
013200     05  WK140-CC-CODE OCCURS 8 TIMES
013300             PIC X(03).
013400      
013500*    ONE COUNTY'S GENERATED CASE COUNTS FOR ONE SIMULATED
013600*    BATCH, BUILT FRESH BY 2200-BUILD-COUNTY-ROW EVERY TIME
013700*    THROUGH THE INNER LOOP AND WRITTEN OUT IMMEDIATELY - NOT
013800*    ACCUMULATED ACROSS ROWS.
013900 01  WK140-DAILY-ROW.
014000     05  WK140-DR-TOTAL-CASES        PIC 9(05).
014100     05  WK140-DR-ACTIVE-CASES       PIC 9(05).
014200     05  WK140-DR-CLOSED-CASES       PIC 9(05).
014300     05  WK140-DR-PENDING-CASES      PIC 9(05).
014400     05  FILLER                      PIC X(02).
014500      
014600*    RAW-BYTE VIEW OF ONE GENERATED ROW - TLK ASKED FOR THIS
014700*    WHEN THE 06/30/94 REVIEW WANTED TO EYEBALL A FEW ROWS OF
014800*    RAW DIGITS AGAINST THE CSV OUTPUT DURING THE TICKET
014900*    CWD-4780 LOOK-AROUND.
015000 01  WK140-DR-CHECK REDEFINES WK140-DAILY-ROW.
015100     05  WK140-DR-CHECK-BYTES        PIC X(22).
015200      
015300*    RUN COUNTER FOR THE OPERATOR SUMMARY - COMP-3 LIKE EVERY
015400*    OTHER RUN COUNTER IN THIS SHOP'S BATCH JOBS.
015500 01  WK140-COUNTERS.
015600     05  WK140-ROWS-GENERATED        PIC 9(07) COMP-3.
015700     05  FILLER                      PIC X(02).
015800      
015900*    CSV HEADER LITERAL, WRITTEN ONCE PER RUN BY 2900, SPLIT
016000*    ACROSS A CONTINUATION LINE AT COLUMN 72 LIKE THE OTHER
016100*    CSV REPORTS IN THIS SHOP.
016200 01  WK140-CSV-HEADER                PIC X(132) VALUE
016300     "county_code,report_date,total_cases,active_cases,closed_case
016400-    "s,pending_cases".
016500      
016600*    ONE CSV DETAIL LINE PER GENERATED ROW.  THE TRAILING
016700*    FILLER PADS OUT TO THE SAME 132-BYTE LINE SIZE AS THE
016800*    HEADER AND THE COUNTY-DAILY-FILE FD ITSELF.
016900 01  WK140-CSV-DETAIL.
017000     05  WK140-CSV-COUNTY-CODE        PIC X(03).
017100     05  FILLER                       PIC X(01) VALUE ",".
017200     05  WK140-CSV-REPORT-DATE        PIC X(10).
017300     05  FILLER                       PIC X(01) VALUE ",".
017400     05  WK140-CSV-TOTAL-CASES        PIC Z(4)9.
017500     05  FILLER                       PIC X(01) VALUE ",".
017600     05  WK140-CSV-ACTIVE-CASES       PIC Z(4)9.
017700     05  FILLER                       PIC X(01) VALUE ",".
017800     05  WK140-CSV-CLOSED-CASES       PIC Z(4)9.
017900     05  FILLER                       PIC X(01) VALUE ",".
018000     05  WK140-CSV-PENDING-CASES      PIC Z(4)9.
018100     05  FILLER                       PIC X(94).
018200*--------------------------------------------------------------
018300 PROCEDURE DIVISION.
018400      
018500 1000-MAIN-PROCESS.
018600*    TOP-LEVEL CONTROL.  RESOLVE THE REPORT DATE, WRITE THE
018700*    HEADER, THEN WALK THE EIGHT-COUNTY TABLE GENERATING
018800*    WK140-ROWS-PER-COUNTY ROWS FOR EACH ONE.  THERE IS NO
018900*    FAILURE PATH OUT OF THIS PARAGRAPH - WITH NO INPUT FILE TO
019000*    OPEN, THE ONLY THING THAT CAN GO WRONG IS THE OUTPUT FILE
019100*    ITSELF, AND THAT WOULD SHOW UP AS AN ABEND ON THE WRITE,
019200*    NOT SOMETHING THIS PROGRAM TRAPS AND REPORTS ON.
019300      
019400     MOVE ZERO TO WK140-ROWS-GENERATED.
019500      
019600     PERFORM 1100-RESOLVE-PARAMETERS THRU 1100-EXIT.
019700      
019800     OPEN OUTPUT COUNTY-DAILY-FILE.
019900     PERFORM 2900-WRITE-CSV-HEADER THRU 2900-EXIT.
020000      
020100     PERFORM 2000-GENERATE-COUNTY-ROWS THRU 2000-EXIT
020200         VARYING WK140-COUNTY-IDX FROM 1 BY 1
020300         UNTIL WK140-COUNTY-IDX > 8.
020400      
020500     CLOSE COUNTY-DAILY-FILE.
020600      
020700     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
020800      
020900     GO TO 9000-END-OF-JOB.
021000*--------------------------------------------------------------
021100 1100-RESOLVE-PARAMETERS.
021200*    REPORT-DATE DEFAULTS TO TODAY; COUNTY-CODE FILTER DEFAULTS
021300*    TO ALL AND IS NOT ACTUALLY APPLIED BELOW - EVERY COUNTY IN
021400*    THE FIXED TABLE IS ALWAYS WRITTEN, FILTER OR NO FILTER.
021500*    THIS SHOP HAS NO ON-LINE PARAMETER SCREEN FOR THIS JOB, SO
021600*    THE DEFAULTS ARE WHAT ACTUALLY RUNS MOST NIGHTS.
021700      
021800     ACCEPT WK140-TODAY-DATE FROM DATE YYYYMMDD.
021900      
022000     STRING WK140-TODAY-CCYY DELIMITED SIZE
022100            "-"              DELIMITED SIZE
022200            WK140-TODAY-MM   DELIMITED SIZE
022300            "-"              DELIMITED SIZE
022400            WK140-TODAY-DD   DELIMITED SIZE
022500         INTO WK140-REPORT-DATE.
022600      
022700 1100-EXIT.
022800     EXIT.
022900*--------------------------------------------------------------
023000 2000-GENERATE-COUNTY-ROWS.
023100*    OUTER LOOP IS THE EIGHT-COUNTY ROUND ROBIN; INNER LOOP IS
023200*    THE N SIMULATED CASE BATCHES FOR THAT COUNTY THIS RUN.
023300      
023400     PERFORM 2200-BUILD-COUNTY-ROW THRU 2200-EXIT
023500         VARYING WK140-ROW-IDX FROM 1 BY 1
023600         UNTIL WK140-ROW-IDX > WK140-ROWS-PER-COUNTY.
023700      
023800 2000-EXIT.
023900     EXIT.
024000*--------------------------------------------------------------
024100 2100-NEXT-RANDOM-VALUE.
024200*    ONE STEP OF A LINEAR CONGRUENTIAL GENERATOR, BOUNDED TO
024300*    0 THRU WK140-LCG-BOUND INCLUSIVE.  CALLER SETS
024400*    WK140-LCG-BOUND BEFORE THE PERFORM AND READS
024500*    WK140-LCG-RESULT AFTER IT.  NOT A CALL TO ANY SYSTEM
024600*    RANDOM-NUMBER SERVICE - A FIXED SEED STEPPED THE SAME WAY
024700*    EVERY RUN SO THE REPORT REPRODUCES.
024800      
024900     COMPUTE WK140-LCG-STEP-VALUE =
025000         (WK140-RANDOM-SEED * WK140-LCG-MULTIPLIER)
025100             + WK140-LCG-INCREMENT.
025200      
025300     DIVIDE WK140-LCG-STEP-VALUE BY WK140-LCG-MODULUS
025400         GIVING WK140-LCG-STEP-QUOTIENT
025500         REMAINDER WK140-RANDOM-SEED.
025600      
025700     DIVIDE WK140-RANDOM-SEED BY (WK140-LCG-BOUND + 1)
025800         GIVING WK140-LCG-BOUND-QUOTIENT
025900         REMAINDER WK140-LCG-RESULT.
026000      
026100 2100-EXIT.
026200     EXIT.
026300*--------------------------------------------------------------
026400 2200-BUILD-COUNTY-ROW.
026500*    TOTAL-CASES IS BOUNDED PSEUDO-RANDOM BETWEEN 50 AND 499.
026600*    ACTIVE-CASES IS A FRACTION OF TOTAL; CLOSED-CASES IS A
026700*    FRACTION OF WHAT'S LEFT AFTER ACTIVE - THIS KEEPS
026800*    ACTIVE + CLOSED <= TOTAL BY CONSTRUCTION, NOT BY A CHECK
026900*    AFTER THE FACT.  PENDING IS WHATEVER IS LEFT OVER.
027000      
027100     MOVE 449 TO WK140-LCG-BOUND.
027200     PERFORM 2100-NEXT-RANDOM-VALUE THRU 2100-EXIT.
027300     COMPUTE WK140-DR-TOTAL-CASES = WK140-LCG-RESULT + 50.
027400      
027500     MOVE WK140-DR-TOTAL-CASES TO WK140-LCG-BOUND.
027600     PERFORM 2100-NEXT-RANDOM-VALUE THRU 2100-EXIT.
027700     MOVE WK140-LCG-RESULT TO WK140-DR-ACTIVE-CASES.
027800      
027900     COMPUTE WK140-LCG-BOUND =
028000         WK140-DR-TOTAL-CASES - WK140-DR-ACTIVE-CASES.
028100     PERFORM 2100-NEXT-RANDOM-VALUE THRU 2100-EXIT.
028200     MOVE WK140-LCG-RESULT TO WK140-DR-CLOSED-CASES.
028300      
028400     COMPUTE WK140-DR-PENDING-CASES =
028500         WK140-DR-TOTAL-CASES - WK140-DR-ACTIVE-CASES
028600             - WK140-DR-CLOSED-CASES.
028700      
028800     MOVE WK140-CC-CODE (WK140-COUNTY-IDX)
028900         TO WK140-CSV-COUNTY-CODE.
029000     MOVE WK140-REPORT-DATE      TO WK140-CSV-REPORT-DATE.
029100     MOVE WK140-DR-TOTAL-CASES   TO WK140-CSV-TOTAL-CASES.
029200     MOVE WK140-DR-ACTIVE-CASES  TO WK140-CSV-ACTIVE-CASES.
029300     MOVE WK140-DR-CLOSED-CASES  TO WK140-CSV-CLOSED-CASES.
029400     MOVE WK140-DR-PENDING-CASES TO WK140-CSV-PENDING-CASES.
029500      
029600     WRITE COUNTY-DAILY-RECORD FROM WK140-CSV-DETAIL.
029700      
029800     ADD 1 TO WK140-ROWS-GENERATED.
029900      
030000 2200-EXIT.
030100     EXIT.
030200*--------------------------------------------------------------
030300 2900-WRITE-CSV-HEADER.
030400*    ONE-TIME HEADER ROW, WRITTEN BEFORE ANY COUNTY ROW SO THE
030500*    FIRST LINE OF CNTYDLY IS ALWAYS THE HEADER.
030600     WRITE COUNTY-DAILY-RECORD FROM WK140-CSV-HEADER.
030700      
030800 2900-EXIT.
030900     EXIT.
031000*--------------------------------------------------------------
031100 8000-PRINT-SUMMARY.
031200*    OPERATOR-FACING JOB-LOG SUMMARY.  THE COUNTY-FILTER LINE
031300*    DELIBERATELY SPELLS OUT THAT THE FILTER IS NOT APPLIED SO
031400*    NOBODY READING THE LOG MISTAKES A SYNTHETIC ALL-COUNTIES
031500*    RUN FOR A FILTERED ONE.
031600      
031700     DISPLAY "PRDR140A - COUNTY DAILY CASE COUNT REPORT - "
031800         "RUN SUMMARY".
031900     DISPLAY "  REPORT DATE ..........: " WK140-REPORT-DATE.
032000     DISPLAY "  COUNTY FILTER ........: " WK140-COUNTY-FILTER
032100         " (NOT APPLIED - ALL COUNTIES ALWAYS RUN)".
032200     DISPLAY "  ROWS PER COUNTY ......: " WK140-ROWS-PER-COUNTY.
032300     DISPLAY "  ROWS GENERATED .......: " WK140-ROWS-GENERATED.
032400     DISPLAY "  OUTPUT FILE ..........: CNTYDLY".
032500      
032600 8000-EXIT.
032700     EXIT.
032800*--------------------------------------------------------------
032900 9000-END-OF-JOB.
033000*    SINGLE EXIT POINT, REACHED BY FALLING OUT OF
033100*    1000-MAIN-PROCESS - THIS PROGRAM HAS NO ABORT PATH SINCE
033200*    IT HAS NO INPUT FILE TO FAIL TO OPEN.
033300     EXIT PROGRAM.
033400     STOP RUN.
