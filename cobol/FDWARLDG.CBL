000100*--------------------------------------------------------------
000200*  FDWARLDG.CBL - FD AND RECORD LAYOUT FOR THE WARRANT LEDGER
000300*  MASTER (WARRANT-LEDGER).  ONE ROW PER WARRANT EVER REPORTED
000400*  BY STO, KEYED BY WARRANT-NUMBER.  RELATIVE ORGANIZATION -
000500*  THIS SHOP HAS NO ISAM ACCESS METHOD AVAILABLE TO BATCH
000600*  JOBS, SO THE RELATIVE KEY IS RESOLVED FROM WARRANT-NUMBER
000700*  BY THE IN-MEMORY INDEX IN WSWARIDX.CBL.  COPY INTO THE
000800*  FILE SECTION.
000900*--------------------------------------------------------------
001000*  CHANGE LOG
001100*  09/03/87 RJM  ORIGINAL LEDGER LAYOUT.
001200*  02/02/91 TLK  ADDED SOURCE-FILE-REF FOR STO FILE TRACKING.
001300*  11/18/98 DMS  Y2K - STATUS-UPDATED-AT WIDENED TO 9(14) WITH
001400*                CENTURY, REPLACES OLD 9(12) HH-MM-SS-ONLY
001500*                STAMP.  REQUEST CMIPS-98-0441.
001600*--------------------------------------------------------------
001700 FD  WARLDG-FILE
001800     LABEL RECORDS ARE STANDARD
001900     RECORD CONTAINS 268 CHARACTERS.

002000 01  WARLDG-RECORD.
002100     05  WARLDG-WARRANT-NUMBER      PIC X(20).
002200     05  WARLDG-ISSUE-DATE          PIC 9(08).
002300     05  WARLDG-PAID-DATE           PIC 9(08).
002400     05  WARLDG-AMOUNT              PIC 9(10)V99.
002500     05  WARLDG-COUNTY-CODE         PIC X(02).
002600     05  WARLDG-PROVIDER-ID         PIC X(20).
002700     05  WARLDG-CASE-NUMBER         PIC X(20).
002800     05  WARLDG-STATUS              PIC X(08).
002900         88  WARLDG-ST-ISSUED           VALUE "ISSUED  ".
003000         88  WARLDG-ST-PAID             VALUE "PAID    ".
003100         88  WARLDG-ST-VOIDED           VALUE "VOIDED  ".
003200         88  WARLDG-ST-STALE            VALUE "STALE   ".
003300     05  WARLDG-SOURCE-FILE-REF     PIC X(100).
003400     05  WARLDG-STATUS-UPDATED-AT   PIC 9(14).
003500     05  WARLDG-STAMP-R REDEFINES
003600         WARLDG-STATUS-UPDATED-AT.
003700         10  WARLDG-STAMP-DATE      PIC 9(08).
003800         10  WARLDG-STAMP-TIME      PIC 9(06).
003900     05  WARLDG-RECORD-ADDED-DATE   PIC 9(08).
004000     05  WARLDG-LAST-MAINT-PGM      PIC X(08).
004100     05  FILLER                     PIC X(40).
