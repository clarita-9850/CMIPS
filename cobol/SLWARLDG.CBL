000100*--------------------------------------------------------------
000200*  SLWARLDG.CBL - FILE-CONTROL ENTRY FOR THE WARRANT LEDGER
000300*  MASTER (WARRANT-LEDGER).  RELATIVE ORGANIZATION, ADDRESSED
000400*  BY WARLDG-RELATIVE-KEY - A WSWARIDX.CBL TABLE TRANSLATES
000500*  WARRANT-NUMBER INTO THIS RELATIVE KEY BEFORE EVERY READ,
000600*  WRITE OR REWRITE.
000700*--------------------------------------------------------------
000800     SELECT WARLDG-FILE
000900         ASSIGN TO WARLDG
001000         ORGANIZATION IS RELATIVE
001100         ACCESS MODE IS RANDOM
001200         RELATIVE KEY IS WARLDG-RELATIVE-KEY
001300         FILE STATUS IS WARLDG-FILE-STATUS.
