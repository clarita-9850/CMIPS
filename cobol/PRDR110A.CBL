000100*--------------------------------------------------------------
000200*        P R D R 1 1 0 A   -   WARRANT STATUS UPDATE
000300*--------------------------------------------------------------
000400*  READS THE DAILY STO WARRANT-PAID FILE, VALIDATES EACH
000500*  RECORD, AND INSERTS/UPDATES THE WARRANT LEDGER (WARLDG)
000600*  WITH THE CURRENT PAID/VOIDED/STALE STATUS OF EVERY IHSS
000700*  PROVIDER WARRANT.  RUN DAILY AFTER THE STO FILE DROP.
000800*--------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PRDR110A.
001100 AUTHOR.        R J MERCHANT.
001200 INSTALLATION.  COUNTY WELFARE DATA CENTER - IHSS PAYMENTS.
001300 DATE-WRITTEN.  08/14/1987.
001400 DATE-COMPILED.
001500 SECURITY.      COUNTY CONFIDENTIAL - IHSS PROVIDER PAYMENT
001600                DATA.  RESTRICTED TO CMIPS BATCH PRODUCTION
001700                LIBRARIES.
001800*--------------------------------------------------------------
001900*  CHANGE LOG
002000*  08/14/87 RJM  ORIGINAL PROGRAM.
002100*  03/02/88 RJM  ADDED RECORD-COUNT MISMATCH WARNING AGAINST
002200*                THE STO TRAILER COUNT.
002300*  09/03/88 RJM  SWITCHED WARRANT LEDGER FROM A STRAIGHT
002400*                SEQUENTIAL MASTER TO RELATIVE ORGANIZATION
002500*                WITH THE IN-MEMORY WSWARIDX TABLE - MASTER
002600*                HAD GROWN PAST A SORT/MERGE WE COULD RUN
002700*                NIGHTLY.
002800*  02/02/91 TLK  HARD-ERROR ABORT ON AN UNMAPPED STATUS CODE
002900*                PER STO - NO MORE SILENT SKIP.  TICKET
003000*                CWD-4471.
003100*  06/30/94 TLK  WSWARIDX TABLE SIZE RAISED TO 9999 ENTRIES.
003200*  11/18/98 DMS  Y2K - STATUS-UPDATED-AT STAMP WIDENED TO
003300*                INCLUDE CENTURY.  REQUEST CMIPS-98-0441.
003400*  03/11/99 DMS  Y2K REGRESSION PASS - NO FURTHER CHANGES
003500*                REQUIRED IN THIS PROGRAM.
003600*  08/19/99 DMS  RE-READ THE 03/02/88 TRAILER-COUNT CHECK
003700*                AGAINST THE ACTUAL WARIN-DAILY LAYOUT WHILE
003800*                CHASING A SEPARATE QUESTION FROM AUDIT -
003900*                THERE IS NO TRAILER RECORD ON THIS FILE, SO
004000*                THE CHECK COULD NEVER FIRE.  PULLED THE
004100*                SELF-COMPARE IN 3900-ACKNOWLEDGE-FILE AND
004200*                DOCUMENTED THE GAP INSTEAD OF LEAVING A CHECK
004300*                THAT LOOKS LIVE BUT ISN'T.  TICKET CWD-5522.
004400*--------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900      
005000*    WARIN-FILE IS THE DAILY STO DROP, LINE SEQUENTIAL.  WARLDG-
005100*    FILE IS THIS SHOP'S OWN WARRANT LEDGER, RELATIVE
005200*    ORGANIZATION SINCE THE 09/03/88 REWRITE SO A SINGLE
005300*    WARRANT CAN BE FOUND AND REWRITTEN WITHOUT A SORT/MERGE
005400*    AGAINST THE WHOLE FILE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     COPY "SLWARIN.CBL".
005800     COPY "SLWARLDG.CBL".
005900      
006000 DATA DIVISION.
006100 FILE SECTION.
006200     COPY "FDWARIN.CBL".
006300     COPY "FDWARLDG.CBL".
006400      
006500*    WSWARIDX.CBL HOLDS THE SORTED IN-MEMORY WARRANT-NUMBER TO
006600*    RELATIVE-KEY TABLE BUILT BY 1500-LOAD-WARRANT-INDEX - IT IS
006700*    A SEPARATE COPYBOOK RATHER THAN INLINE WORKING-STORAGE
006800*    BECAUSE THE TABLE SIZE (9999 ENTRIES AS OF THE 06/30/94
006900*    CHANGE) HAS HAD TO BE RAISED MORE THAN ONCE AND KEEPING IT
007000*    OUT OF THE MAIN SOURCE MEMBER MAKES THAT A ONE-LINE COPYBOOK
007100*    CHANGE INSTEAD OF A RECOMPILE OF THE WHOLE PROGRAM LOGIC.
007200 WORKING-STORAGE SECTION.
007300     COPY "WSWARIDX.CBL".
007400      
007500*    RUN-CONTROL SWITCHES.  WK110-RUN-ABORTED-SW IS THE ONE THAT
007600*    MATTERS MOST - ONCE 2200-MAP-STATUS-CODE SETS IT, EVERY
007700*    PARAGRAPH DOWNSTREAM OF 2000 CHECKS IT BEFORE DOING
007800*    ANYTHING THAT WOULD TOUCH THE LEDGER OR THE SUMMARY.
007900 01  WK110-SWITCHES.
008000     05  WK110-WARIN-EOF-SW         PIC X(01) VALUE "N".
008100         88  WK110-WARIN-EOF            VALUE "Y".
008200     05  WK110-RUN-ABORTED-SW       PIC X(01) VALUE "N".
008300         88  WK110-RUN-ABORTED          VALUE "Y".
008400     05  FILLER                     PIC X(02).
008500      
008600*    RUN COUNTERS FOR THE OPERATOR SUMMARY, COMP-3 LIKE EVERY
008700*    OTHER COUNTER IN THIS SHOP'S BATCH JOBS.  VALID-COUNT PLUS
008800*    INVALID-COUNT ALWAYS EQUALS FETCHED-COUNT; INSERTED-COUNT
008900*    PLUS UPDATED-COUNT PLUS SKIPPED-COUNT (THE NO-CHANGE CASE
009000*    IN 3300) ALWAYS EQUALS VALID-COUNT.
009100 01  WK110-COUNTERS.
009200     05  WK110-FETCHED-COUNT        PIC 9(07) COMP-3.
009300     05  WK110-VALID-COUNT          PIC 9(07) COMP-3.
009400     05  WK110-INVALID-COUNT        PIC 9(07) COMP-3.
009500     05  WK110-INSERTED-COUNT       PIC 9(07) COMP-3.
009600     05  WK110-UPDATED-COUNT        PIC 9(07) COMP-3.
009700     05  WK110-SKIPPED-COUNT        PIC 9(07) COMP-3.
009800     05  WK110-STO-TRAILER-COUNT    PIC 9(07) COMP-3.
009900     05  FILLER                     PIC X(02).
010000
010100*    ALPHANUMERIC VIEW OF THE SAME COUNTERS, SO THE OPERATOR-SUMMARY
010200*    PARAGRAPH CAN EDIT EACH COMP-3 FIELD FOR DISPLAY WITHOUT A
010300*    SEPARATE SET OF DISPLAY-USAGE WORKING-STORAGE FIELDS FOR EVERY
010400*    COUNTER - SAME SHORTCUT AS THE LEDGER-TOTALS-CHECK GROUP BELOW.
010500 01  WK110-COUNTERS-CHECK REDEFINES WK110-COUNTERS.
010600     05  WK110-CTR-CHECK-BYTES      PIC X(30).
010700
010800*    CURRENT-STATE TOTALS ACROSS THE WHOLE LEDGER, REFRESHED
010900*    EVERY RUN BY 7000-ACCUMULATE-LEDGER-TOTALS - NOT A RUNNING
011000*    TOTAL CARRIED FORWARD FROM RUN TO RUN.
011100 01  WK110-LEDGER-TOTALS.
011200     05  WK110-TOTAL-PAID           PIC 9(07) COMP-3.
011300     05  WK110-TOTAL-VOIDED         PIC 9(07) COMP-3.
011400     05  WK110-TOTAL-STALE          PIC 9(07) COMP-3.
011500     05  FILLER                     PIC X(02).
011600      
011700*    RAW-BYTE VIEW OF THE LEDGER TOTALS - TLK ADDED THIS FOR
011800*    THE SAME CWD-4471 REVIEW THAT PUT THE HARD ABORT ON AN
011900*    UNMAPPED STATUS CODE, SO THE TOTALS COULD BE DUMPED
012000*    ALONGSIDE THE REJECTED-RECORD TRACE.
012100 01  WK110-LEDGER-TOTALS-CHECK REDEFINES WK110-LEDGER-TOTALS.
012200     05  WK110-LT-CHECK-BYTES       PIC X(14).
012300      
012400*    SCRATCH FIELDS USED WHILE BUILDING OR SEARCHING THE
012500*    IN-MEMORY WARRANT INDEX IN WSWARIDX.CBL.  INS-POINT AND
012600*    SHIFT-IDX ONLY MATTER DURING 1600-INSERT-INTO-INDEX'S
012700*    SHIFT-UP LOOP.
012800 01  WK110-INDEX-WORK-AREA.
012900     05  WK110-IDXNEW-WARRANT-NBR   PIC X(20).
013000     05  WK110-IDXNEW-RELATIVE-NBR  PIC 9(08) COMP.
013100     05  WK110-INS-POINT            PIC 9(05) COMP.
013200     05  WK110-SHIFT-IDX            PIC 9(05) COMP.
013300     05  FILLER                     PIC X(02).
013400      
013500*    SET FRESH BY 2100-VALIDATE-WARIN-RECORD FOR EVERY STO
013600*    RECORD READ - THERE IS NO CARRY-OVER FROM ONE RECORD TO
013700*    THE NEXT.
013800 01  WK110-RECORD-VALID-SW         PIC X(01).
013900     88  WK110-RECORD-IS-VALID          VALUE "Y".
014000      
014100*    HOLDS THE PAID/VOIDED/STALE TRANSLATION OF WARIN-STATUS-CODE
014200*    PRODUCED BY 2200-MAP-STATUS-CODE, BLANK-PADDED TO 8 BYTES
014300*    TO MATCH WARLDG-STATUS'S WIDTH IN THE LEDGER RECORD.
014400 01  WK110-MAPPED-STATUS            PIC X(08).
014500      
014600*    WORK AREA FOR STAMPING A LEDGER ROW'S LAST-MAINTAINED DATE
014700*    AND TIME - BUILT FRESH BY 3800-STAMP-UPDATED-AT EVERY TIME
014800*    A WARRANT IS INSERTED OR ITS STATUS CHANGES.
014900 01  WK110-CURRENT-STAMP.
015000     05  WK110-STAMP-DATE           PIC 9(08).
015100     05  WK110-STAMP-TIME           PIC 9(06).
015200     05  FILLER                     PIC X(01).
015300      
015400*    COMBINED-NUMERIC VIEW OF THE UPDATE STAMP - SAME CENTURY-
015500*    WIDE LAYOUT DMS CARRIED INTO WARLDG-STATUS-UPDATED-AT FOR
015600*    THE Y2K PASS.  USED WHEN THE STAMP NEEDS TO MOVE AS ONE
015700*    COMPARABLE NUMBER RATHER THAN TWO SEPARATE FIELDS.
015800 01  WK110-STAMP-R REDEFINES WK110-CURRENT-STAMP.
015900     05  WK110-STAMP-COMBINED       PIC 9(14).
016000     05  FILLER                     PIC X(01).
016100      
016200 01  WK110-ABEND-REASON             PIC X(60).
016300      
016400 01  WK110-SOURCE-FILE-REF          PIC X(20) VALUE "WARIN-DAILY".
016500*--------------------------------------------------------------
016600 PROCEDURE DIVISION.
016700      
016800 1000-MAIN-PROCESS.
016900*    TOP-LEVEL CONTROL.  THE WARRANT INDEX HAS TO BE BUILT
017000*    (1500) BEFORE A SINGLE STO RECORD IS VALIDATED BECAUSE
017100*    3100-LOOKUP-WARRANT NEEDS THE FULL TABLE IN PLACE TO
017200*    SEARCH ALL AGAINST - THERE IS NO INCREMENTAL-BUILD PATH.
017300*    AN ABORT PARTWAY THROUGH 2000 (UNMAPPED STATUS CODE) SKIPS
017400*    THE ACKNOWLEDGE/TOTALS/SUMMARY STEPS ENTIRELY SO A BAD RUN
017500*    NEVER LOOKS LIKE A CLEAN ONE ON THE JOB LOG.
017600      
017700     MOVE ZERO TO WK110-FETCHED-COUNT WK110-VALID-COUNT
017800                  WK110-INVALID-COUNT WK110-INSERTED-COUNT
017900                  WK110-UPDATED-COUNT WK110-SKIPPED-COUNT
018000                  WK110-STO-TRAILER-COUNT WK110-INDEX-COUNT.
018100     MOVE ZERO TO WK110-TOTAL-PAID WK110-TOTAL-VOIDED
018200                  WK110-TOTAL-STALE.
018300     MOVE "N" TO WK110-WARIN-EOF-SW WK110-RUN-ABORTED-SW.
018400      
018500     OPEN INPUT WARIN-FILE.
018600     IF WARIN-FILE-STATUS NOT = "00"
018700         MOVE "INBOUND WARRANT-PAID FILE NOT AVAILABLE"
018800             TO WK110-ABEND-REASON
018900         DISPLAY "PRDR110A - " WK110-ABEND-REASON
019000         GO TO 9000-END-OF-JOB.
019100      
019200     OPEN I-O WARLDG-FILE.
019300     IF WARLDG-FILE-STATUS = "35"
019400         OPEN OUTPUT WARLDG-FILE
019500         CLOSE WARLDG-FILE
019600         OPEN I-O WARLDG-FILE.
019700      
019800     PERFORM 1500-LOAD-WARRANT-INDEX THRU 1500-EXIT.
019900      
020000     PERFORM 2000-FETCH-AND-VALIDATE THRU 2000-EXIT
020100         UNTIL WK110-WARIN-EOF OR WK110-RUN-ABORTED.
020200      
020300     IF NOT WK110-RUN-ABORTED
020400         PERFORM 3900-ACKNOWLEDGE-FILE THRU 3900-EXIT
020500         PERFORM 7000-ACCUMULATE-LEDGER-TOTALS THRU 7000-EXIT
020600         PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
020700      
020800     CLOSE WARIN-FILE.
020900     CLOSE WARLDG-FILE.
021000      
021100     GO TO 9000-END-OF-JOB.
021200*--------------------------------------------------------------
021300 1500-LOAD-WARRANT-INDEX.
021400*    BUILDS THE IN-MEMORY WARRANT-NUMBER/RELATIVE-KEY INDEX
021500*    BY WALKING WARLDG-FILE FROM RELATIVE RECORD 1 UNTIL A
021600*    "RECORD NOT FOUND" STATUS IS RETURNED, INSERTING EACH
021700*    ROW INTO THE SORTED TABLE AS IT IS READ.
021800      
021900     MOVE ZERO TO WARLDG-RELATIVE-KEY.
022000     MOVE ZERO TO WK110-HIGH-RELATIVE-NBR.
022100      
022200*    WALKS RELATIVE RECORDS 1, 2, 3 ... UNTIL READ RETURNS
022300*    INVALID KEY (NO RECORD AT THAT SLOT), WHICH IS HOW A
022400*    RELATIVE FILE SIGNALS END-OF-FILE WHEN READ SEQUENTIALLY
022500*    BY KEY INSTEAD OF BY ACCESS MODE SEQUENTIAL.  A BRAND-NEW
022600*    LEDGER (JUST CREATED BY THE "35" BRANCH IN 1000) FAILS ON
022700*    THE VERY FIRST READ AND FALLS STRAIGHT THROUGH WITH AN
022800*    EMPTY INDEX - THAT IS THE NORMAL CASE ON THE FIRST RUN IN
022900*    A NEW REGION, NOT AN ERROR.
023000 1510-LOAD-NEXT-SLOT.
023100     ADD 1 TO WARLDG-RELATIVE-KEY.
023200     READ WARLDG-FILE
023300         INVALID KEY
023400             GO TO 1500-EXIT.
023500      
023600     MOVE WARLDG-WARRANT-NUMBER TO WK110-IDXNEW-WARRANT-NBR.
023700     MOVE WARLDG-RELATIVE-KEY   TO WK110-IDXNEW-RELATIVE-NBR.
023800     PERFORM 1600-INSERT-INTO-INDEX THRU 1600-EXIT.
023900     MOVE WARLDG-RELATIVE-KEY TO WK110-HIGH-RELATIVE-NBR.
024000     GO TO 1510-LOAD-NEXT-SLOT.
024100      
024200 1500-EXIT.
024300     EXIT.
024400*--------------------------------------------------------------
024500 1600-INSERT-INTO-INDEX.
024600*    INSERTS WK110-IDXNEW-WARRANT-NBR / -RELATIVE-NBR INTO
024700*    WK110-INDEX-ENTRY, KEEPING THE TABLE IN ASCENDING
024800*    WARRANT-NUMBER ORDER SO 3100-LOOKUP-WARRANT CAN USE
024900*    SEARCH ALL (BINARY SEARCH) AGAINST IT.
025000      
025100     PERFORM 1650-FIND-INSERT-POINT THRU 1650-EXIT.
025200      
025300     IF WK110-INS-POINT > WK110-INDEX-COUNT
025400         GO TO 1680-PLACE-NEW-ENTRY.
025500      
025600     MOVE WK110-INDEX-COUNT TO WK110-SHIFT-IDX.
025700      
025800*    WORKS BACKWARD FROM THE CURRENT END OF THE TABLE, MOVING
025900*    EACH ENTRY UP ONE SLOT, UNTIL IT REACHES THE INSERTION
026000*    POINT - THAT OPENS A GAP AT WK110-INS-POINT WITHOUT
026100*    OVERWRITING ANY ENTRY BEFORE IT HAS BEEN COPIED UP.
026200 1660-SHIFT-ONE-UP.
026300     IF WK110-SHIFT-IDX < WK110-INS-POINT
026400         GO TO 1680-PLACE-NEW-ENTRY.
026500      
026600     MOVE WK110-INDEX-WARRANT-NUMBER(WK110-SHIFT-IDX)
026700         TO WK110-INDEX-WARRANT-NUMBER(WK110-SHIFT-IDX + 1).
026800     MOVE WK110-INDEX-RELATIVE-NBR(WK110-SHIFT-IDX)
026900         TO WK110-INDEX-RELATIVE-NBR(WK110-SHIFT-IDX + 1).
027000     SUBTRACT 1 FROM WK110-SHIFT-IDX.
027100     GO TO 1660-SHIFT-ONE-UP.
027200      
027300 1680-PLACE-NEW-ENTRY.
027400     MOVE WK110-IDXNEW-WARRANT-NBR
027500         TO WK110-INDEX-WARRANT-NUMBER(WK110-INS-POINT).
027600     MOVE WK110-IDXNEW-RELATIVE-NBR
027700         TO WK110-INDEX-RELATIVE-NBR(WK110-INS-POINT).
027800     ADD 1 TO WK110-INDEX-COUNT.
027900      
028000 1600-EXIT.
028100     EXIT.
028200*--------------------------------------------------------------
028300 1650-FIND-INSERT-POINT.
028400*    LINEAR SCAN FOR THE FIRST SLOT WHOSE WARRANT-NUMBER IS
028500*    NOT LESS THAN THE NEW KEY.  INDEX TABLES RUN A FEW
028600*    THOUSAND ROWS A DAY AT MOST, SO A SCAN IS CHEAP ENOUGH.
028700      
028800     MOVE 1 TO WK110-INS-POINT.
028900      
029000 1655-TEST-NEXT-SLOT.
029100     IF WK110-INS-POINT > WK110-INDEX-COUNT
029200         GO TO 1650-EXIT.
029300     IF WK110-INDEX-WARRANT-NUMBER(WK110-INS-POINT)
029400             NOT LESS THAN WK110-IDXNEW-WARRANT-NBR
029500         GO TO 1650-EXIT.
029600     ADD 1 TO WK110-INS-POINT.
029700     GO TO 1655-TEST-NEXT-SLOT.
029800      
029900 1650-EXIT.
030000     EXIT.
030100*--------------------------------------------------------------
030200 2000-FETCH-AND-VALIDATE.
030300*    ONE STO RECORD AT A TIME: READ, COUNT IT AS FETCHED, RUN
030400*    THE FIELD-PRESENCE VALIDATION IN 2100, AND ONLY PASS VALID
030500*    RECORDS ON TO THE STATUS MAP AND LEDGER UPDATE.  AN INVALID
030600*    RECORD IS COUNTED AND DROPPED - IT DOES NOT ABORT THE RUN
030700*    THE WAY AN UNMAPPED STATUS CODE DOES IN 2200.
030800      
030900     READ WARIN-FILE
031000         AT END
031100             MOVE "Y" TO WK110-WARIN-EOF-SW
031200             GO TO 2000-EXIT.
031300      
031400     ADD 1 TO WK110-FETCHED-COUNT.
031500      
031600     PERFORM 2100-VALIDATE-WARIN-RECORD THRU 2100-EXIT.
031700      
031800     IF WK110-RECORD-IS-VALID
031900         ADD 1 TO WK110-VALID-COUNT
032000         PERFORM 2200-MAP-STATUS-CODE THRU 2200-EXIT
032100         PERFORM 3000-UPDATE-LEDGER THRU 3000-EXIT
032200     ELSE
032300         ADD 1 TO WK110-INVALID-COUNT
032400         ADD 1 TO WK110-SKIPPED-COUNT.
032500      
032600 2000-EXIT.
032700     EXIT.
032800*--------------------------------------------------------------
032900 2100-VALIDATE-WARIN-RECORD.
033000*    A RECORD IS VALID ONLY IF WARRANT-NUMBER, ISSUE-DATE,
033100*    AMOUNT, PROVIDER-ID, CASE-NUMBER AND STATUS-CODE ARE ALL
033200*    PRESENT AND COUNTY-CODE IS EXACTLY 2 NUMERIC DIGITS.
033300      
033400     MOVE "Y" TO WK110-RECORD-VALID-SW.
033500      
033600     IF WARIN-WARRANT-NUMBER = SPACES
033700         MOVE "N" TO WK110-RECORD-VALID-SW.
033800     IF WARIN-ISSUE-DATE = ZERO
033900         MOVE "N" TO WK110-RECORD-VALID-SW.
034000     IF WARIN-AMOUNT = ZERO
034100         MOVE "N" TO WK110-RECORD-VALID-SW.
034200     IF WARIN-COUNTY-CODE IS NOT NUMERIC
034300         MOVE "N" TO WK110-RECORD-VALID-SW.
034400     IF WARIN-PROVIDER-ID = SPACES
034500         MOVE "N" TO WK110-RECORD-VALID-SW.
034600     IF WARIN-CASE-NUMBER = SPACES
034700         MOVE "N" TO WK110-RECORD-VALID-SW.
034800     IF WARIN-STATUS-CODE = SPACE
034900         MOVE "N" TO WK110-RECORD-VALID-SW.
035000      
035100 2100-EXIT.
035200     EXIT.
035300*--------------------------------------------------------------
035400 2200-MAP-STATUS-CODE.
035500*    P=PAID, V=VOIDED, S=STALE.  ANY OTHER CODE IS A HARD
035600*    ERROR - THE WHOLE RUN IS REJECTED, PER TICKET CWD-4471.
035700      
035800     IF WARIN-STATUS-PAID
035900         MOVE "PAID    " TO WK110-MAPPED-STATUS
036000     ELSE
036100         IF WARIN-STATUS-VOIDED
036200             MOVE "VOIDED  " TO WK110-MAPPED-STATUS
036300         ELSE
036400             IF WARIN-STATUS-STALE
036500                 MOVE "STALE   " TO WK110-MAPPED-STATUS
036600             ELSE
036700                 MOVE "UNMAPPED STATUS CODE ON WARRANT-PAID"
036800                     TO WK110-ABEND-REASON
036900                 DISPLAY "PRDR110A - " WK110-ABEND-REASON
037000                     " - " WARIN-STATUS-CODE
037100                 MOVE "Y" TO WK110-RUN-ABORTED-SW.
037200      
037300 2200-EXIT.
037400     EXIT.
037500*--------------------------------------------------------------
037600 3000-UPDATE-LEDGER.
037700*    THE RUN-ABORTED CHECK HERE LOOKS REDUNDANT WITH THE UNTIL
037800*    CLAUSE BACK IN 1000-MAIN-PROCESS, BUT IT ISN'T - 2200 CAN
037900*    SET THE ABORT SWITCH AND STILL FALL THROUGH TO THIS
038000*    PARAGRAPH ON THE SAME PASS THROUGH 2000-FETCH-AND-VALIDATE,
038100*    SO THE GUARD STOPS THAT LAST RECORD FROM BEING WRITTEN TO
038200*    THE LEDGER AFTER THE ABORT HAS ALREADY BEEN DECIDED.
038300      
038400     IF WK110-RUN-ABORTED
038500         GO TO 3000-EXIT.
038600      
038700     PERFORM 3100-LOOKUP-WARRANT THRU 3100-EXIT.
038800      
038900     IF WK110-WARRANT-FOUND
039000         PERFORM 3300-CHANGE-WARRANT-STATUS THRU 3300-EXIT
039100     ELSE
039200         PERFORM 3200-INSERT-WARRANT THRU 3200-EXIT.
039300      
039400 3000-EXIT.
039500     EXIT.
039600*--------------------------------------------------------------
039700 3100-LOOKUP-WARRANT.
039800*    SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING KEY ORDER
039900*    AND RELIES ON THE COMPILER-GENERATED BINARY SEARCH - THAT
040000*    IS WHY 1600-INSERT-INTO-INDEX GOES TO THE TROUBLE OF
040100*    SHIFTING ENTRIES UP RATHER THAN JUST APPENDING TO THE END
040200*    OF THE TABLE.  A FOUND WARRANT LEAVES ITS RELATIVE KEY IN
040300*    WARLDG-RELATIVE-KEY, READY FOR 3300 TO READ BY KEY.
040400      
040500     MOVE "N" TO WK110-FOUND-SWITCH.
040600     IF WK110-INDEX-COUNT > 0
040700         SET WK110-INDEX-IDX TO 1
040800         SEARCH ALL WK110-INDEX-ENTRY
040900             AT END
041000                 MOVE "N" TO WK110-FOUND-SWITCH
041100             WHEN WK110-INDEX-WARRANT-NUMBER(WK110-INDEX-IDX)
041200                     = WARIN-WARRANT-NUMBER
041300                 MOVE "Y" TO WK110-FOUND-SWITCH
041400                 MOVE WK110-INDEX-RELATIVE-NBR(WK110-INDEX-IDX)
041500                     TO WARLDG-RELATIVE-KEY.
041600      
041700 3100-EXIT.
041800     EXIT.
041900*--------------------------------------------------------------
042000 3200-INSERT-WARRANT.
042100*    NOT FOUND - INSERT A NEW ROW SOURCED ENTIRELY FROM THE
042200*    STO RECORD.  ISSUED IS NEVER USED HERE; THE ROW GOES IN
042300*    DIRECTLY WITH THE MAPPED PAID/VOIDED/STALE STATUS.
042400      
042500     ADD 1 TO WK110-HIGH-RELATIVE-NBR.
042600     MOVE WK110-HIGH-RELATIVE-NBR TO WARLDG-RELATIVE-KEY.
042700      
042800     MOVE WARIN-WARRANT-NUMBER TO WARLDG-WARRANT-NUMBER.
042900     MOVE WARIN-ISSUE-DATE     TO WARLDG-ISSUE-DATE.
043000     MOVE WARIN-PAID-DATE      TO WARLDG-PAID-DATE.
043100     MOVE WARIN-AMOUNT         TO WARLDG-AMOUNT.
043200     MOVE WARIN-COUNTY-CODE    TO WARLDG-COUNTY-CODE.
043300     MOVE WARIN-PROVIDER-ID    TO WARLDG-PROVIDER-ID.
043400     MOVE WARIN-CASE-NUMBER    TO WARLDG-CASE-NUMBER.
043500     MOVE WK110-MAPPED-STATUS  TO WARLDG-STATUS.
043600     MOVE WK110-SOURCE-FILE-REF TO WARLDG-SOURCE-FILE-REF.
043700     PERFORM 3800-STAMP-UPDATED-AT THRU 3800-EXIT.
043800     MOVE WK110-STAMP-DATE     TO WARLDG-RECORD-ADDED-DATE.
043900     MOVE "PRDR110A" TO WARLDG-LAST-MAINT-PGM.
044000      
044100     WRITE WARLDG-RECORD
044200         INVALID KEY
044300             DISPLAY "PRDR110A - ERROR WRITING NEW WARRANT "
044400                 WARIN-WARRANT-NUMBER
044500             GO TO 3200-EXIT.
044600      
044700     MOVE WARIN-WARRANT-NUMBER  TO WK110-IDXNEW-WARRANT-NBR.
044800     MOVE WARLDG-RELATIVE-KEY   TO WK110-IDXNEW-RELATIVE-NBR.
044900     PERFORM 1600-INSERT-INTO-INDEX THRU 1600-EXIT.
045000      
045100     ADD 1 TO WK110-INSERTED-COUNT.
045200      
045300 3200-EXIT.
045400     EXIT.
045500*--------------------------------------------------------------
045600 3300-CHANGE-WARRANT-STATUS.
045700*    FOUND - WRITE THE NEW STATUS ONLY WHEN IT DIFFERS FROM
045800*    WHAT IS CURRENTLY STORED; OTHERWISE NO-OP (SKIPPED, NOT
045900*    AN ERROR).
046000      
046100     READ WARLDG-FILE
046200         INVALID KEY
046300             DISPLAY "PRDR110A - ERROR RE-READING WARRANT "
046400                 WARIN-WARRANT-NUMBER
046500             GO TO 3300-EXIT.
046600      
046700     IF WARLDG-STATUS = WK110-MAPPED-STATUS
046800         ADD 1 TO WK110-SKIPPED-COUNT
046900         GO TO 3300-EXIT.
047000      
047100     MOVE WK110-MAPPED-STATUS TO WARLDG-STATUS.
047200     MOVE WARIN-PAID-DATE     TO WARLDG-PAID-DATE.
047300     MOVE WK110-SOURCE-FILE-REF TO WARLDG-SOURCE-FILE-REF.
047400     PERFORM 3800-STAMP-UPDATED-AT THRU 3800-EXIT.
047500     MOVE "PRDR110A" TO WARLDG-LAST-MAINT-PGM.
047600      
047700     REWRITE WARLDG-RECORD
047800         INVALID KEY
047900             DISPLAY "PRDR110A - ERROR REWRITING WARRANT "
048000                 WARIN-WARRANT-NUMBER
048100             GO TO 3300-EXIT.
048200      
048300     ADD 1 TO WK110-UPDATED-COUNT.
048400      
048500 3300-EXIT.
048600     EXIT.
048700*--------------------------------------------------------------
048800 3800-STAMP-UPDATED-AT.
048900*    CAPTURES A YYYYMMDDHHMMSS STAMP WITHOUT THE INTRINSIC
049000*    FUNCTION CURRENT-DATE SHORTCUT - THIS SHOP STILL ACCEPTS
049100*    FROM DATE AND FROM TIME.
049200      
049300     ACCEPT WK110-STAMP-DATE FROM DATE YYYYMMDD.
049400     ACCEPT WK110-STAMP-TIME FROM TIME.
049500     MOVE WK110-STAMP-DATE TO WARLDG-STAMP-DATE.
049600     MOVE WK110-STAMP-TIME TO WARLDG-STAMP-TIME.
049700      
049800 3800-EXIT.
049900     EXIT.
050000*--------------------------------------------------------------
050100 3900-ACKNOWLEDGE-FILE.
050200*    ACKNOWLEDGES THE INBOUND FILE AS PROCESSED.  THE COUNT-
050300*    MISMATCH WARNING CALLED FOR AGAINST THE FILE'S ADVERTISED
050400*    RECORD COUNT DOES NOT FIRE IN THIS SLICE OF THE INTERFACE
050500*    - WARIN-DAILY IS 60-BYTE DETAIL RECORDS ONLY, NO HEADER OR
050600*    TRAILER RECORD OF ITS OWN ANYWHERE ON THE FILE, SO THERE
050700*    IS NO ADVERTISED COUNT TO FETCH AND COMPARE AGAINST.  THIS
050800*    IS DOCUMENTED AS A KNOWN GAP, NOT AN OVERSIGHT - SEE THE
050900*    DESIGN NOTES FOR THIS PROGRAM.  WK110-STO-TRAILER-COUNT
051000*    IS LEFT DECLARED SO A REAL TRAILER READ HAS SOMEWHERE TO
051100*    LAND IF STO EVER ADDS ONE TO THE INTERFACE.
051200      
051300     DISPLAY "PRDR110A - WARIN-DAILY FILE ACKNOWLEDGED".
051400      
051500 3900-EXIT.
051600     EXIT.
051700*--------------------------------------------------------------
051800 7000-ACCUMULATE-LEDGER-TOTALS.
051900*    RESCANS THE LEDGER FOR CURRENT PAID/VOIDED/STALE TOTALS
052000*    FOR THE SUMMARY.  SAME READ-BY-RELATIVE-KEY SWEEP AS
052100*    1500-LOAD-WARRANT-INDEX.
052200      
052300     MOVE ZERO TO WARLDG-RELATIVE-KEY.
052400      
052500 7010-NEXT-LEDGER-ROW.
052600     ADD 1 TO WARLDG-RELATIVE-KEY.
052700     READ WARLDG-FILE
052800         INVALID KEY
052900             GO TO 7000-EXIT.
053000      
053100     IF WARLDG-ST-PAID
053200         ADD 1 TO WK110-TOTAL-PAID.
053300     IF WARLDG-ST-VOIDED
053400         ADD 1 TO WK110-TOTAL-VOIDED.
053500     IF WARLDG-ST-STALE
053600         ADD 1 TO WK110-TOTAL-STALE.
053700      
053800     GO TO 7010-NEXT-LEDGER-ROW.
053900      
054000 7000-EXIT.
054100     EXIT.
054200*--------------------------------------------------------------
054300 8000-PRINT-SUMMARY.
054400*    OPERATOR-FACING JOB-LOG SUMMARY.  THE LEDGER TOTALS COME
054500*    FROM 7000'S FULL RESCAN OF WARLDG-FILE, NOT FROM THE
054600*    INSERTED/UPDATED COUNTERS BELOW - THOSE ONLY COVER TODAY'S
054700*    ACTIVITY, WHILE THE LEDGER TOTALS ARE THE CURRENT STATE OF
054800*    EVERY WARRANT ON FILE REGARDLESS OF WHEN IT WAS LAST TOUCHED.
054900      
055000     DISPLAY "PRDR110A - WARRANT STATUS UPDATE - RUN SUMMARY".
055100     DISPLAY "  SOURCE FILE REF .......: " WK110-SOURCE-FILE-REF.
055200     DISPLAY "  RECORDS FETCHED .......: " WK110-FETCHED-COUNT.
055300     DISPLAY "  RECORDS VALID .........: " WK110-VALID-COUNT.
055400     DISPLAY "  RECORDS INVALID .......: " WK110-INVALID-COUNT.
055500     DISPLAY "  WARRANTS INSERTED .....: " WK110-INSERTED-COUNT.
055600     DISPLAY "  WARRANTS UPDATED ......: " WK110-UPDATED-COUNT.
055700     DISPLAY "  WARRANTS SKIPPED ......: " WK110-SKIPPED-COUNT.
055800     DISPLAY "  LEDGER TOTAL PAID .....: " WK110-TOTAL-PAID.
055900     DISPLAY "  LEDGER TOTAL VOIDED ...: " WK110-TOTAL-VOIDED.
056000     DISPLAY "  LEDGER TOTAL STALE ....: " WK110-TOTAL-STALE.
056100      
056200 8000-EXIT.
056300     EXIT.
056400*--------------------------------------------------------------
056500 9000-END-OF-JOB.
056600*    SINGLE EXIT POINT, REACHED EITHER BY FALLING OUT OF
056700*    1000-MAIN-PROCESS NORMALLY, BY THE GO TO WHEN WARIN-FILE
056800*    WON'T OPEN, OR BY AN ABORTED RUN THAT SKIPPED THE
056900*    ACKNOWLEDGE/TOTALS/SUMMARY STEPS.  ALL THREE PATHS HAVE
057000*    ALREADY CLOSED WHATEVER FILES THEY OPENED BEFORE GETTING
057100*    HERE.
057200     EXIT PROGRAM.
057300     STOP RUN.
057400
