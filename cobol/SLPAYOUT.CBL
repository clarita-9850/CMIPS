000100*--------------------------------------------------------------
000200*  SLPAYOUT.CBL - FILE-CONTROL ENTRY FOR THE SCO PAYMENT
000300*  REQUEST OUTBOUND INTERFACE FILE (PAYMENT-REQUEST-OUT).
000400*--------------------------------------------------------------
000500     SELECT PAYOUT-FILE
000600         ASSIGN TO PAYOUT
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS PAYOUT-FILE-STATUS.
