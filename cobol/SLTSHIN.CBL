000100*--------------------------------------------------------------
000200*  SLTSHIN.CBL - FILE-CONTROL ENTRY FOR THE APPROVED TIMESHEET
000300*  EXTRACT (TIMESHEET-IN).  SHARED BY PRDR120A (PAYMENT FILE
000400*  GENERATION) AND PRDR130A (TIMESHEET SUMMARY REPORT).
000500*  SEQUENTIAL, FIXED-WIDTH.  I-O ACCESS SO PRDR120A CAN
000600*  REWRITE THE SUPERVISOR-COMMENTS OF THE RECORD IT JUST READ.
000700*--------------------------------------------------------------
000800     SELECT TSHIN-FILE
000900         ASSIGN TO TSHIN
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS TSHIN-FILE-STATUS.
