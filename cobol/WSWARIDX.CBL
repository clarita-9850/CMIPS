000100*--------------------------------------------------------------
000200*  WSWARIDX.CBL - WORKING-STORAGE FOR WARLDG-FILE ACCESS.
000300*  WARLDG-FILE IS RELATIVE (NO ISAM ON THIS BOX), SO A
000400*  WARRANT-NUMBER IS TRANSLATED TO A RELATIVE-KEY THROUGH THE
000500*  IN-MEMORY TABLE BELOW, LOADED ASCENDING AT OPEN TIME AND
000600*  KEPT ASCENDING AS NEW WARRANTS ARE INSERTED, SEARCHED WITH
000700*  SEARCH ALL (BINARY SEARCH).  COPY INTO WORKING-STORAGE.
000800*--------------------------------------------------------------
000900*  CHANGE LOG
001000*  09/03/87 RJM  ORIGINAL INDEX TABLE, 2000 WARRANTS/DAY MAX.
001100*  06/30/94 TLK  TABLE SIZE RAISED TO 9999 - VOLUME GROWTH.
001200*--------------------------------------------------------------
001300 01  WK110-WARRANT-INDEX.
001400     05  WK110-INDEX-COUNT          PIC 9(5) COMP.
001500     05  WK110-INDEX-ENTRY OCCURS 9999 TIMES
001600             ASCENDING KEY IS WK110-INDEX-WARRANT-NUMBER
001700             INDEXED BY WK110-INDEX-IDX.
001800         10  WK110-INDEX-WARRANT-NUMBER PIC X(20).
001900         10  WK110-INDEX-RELATIVE-NBR   PIC 9(08) COMP.
002000     05  FILLER                     PIC X(01).

002100 01  WK110-INDEX-CONTROLS.
002200     05  WARLDG-RELATIVE-KEY        PIC 9(08) COMP.
002300     05  WK110-HIGH-RELATIVE-NBR    PIC 9(08) COMP.
002400     05  WK110-FOUND-SWITCH         PIC X(01).
002500         88  WK110-WARRANT-FOUND        VALUE "Y".
002600     05  FILLER                     PIC X(01).

002700 01  WK110-FILE-STATUS-AREA.
002800     05  WARLDG-FILE-STATUS         PIC X(02).
002900     05  WARIN-FILE-STATUS          PIC X(02).
003000     05  FILLER                     PIC X(04).
