000100*--------------------------------------------------------------
000200*  FDWARIN.CBL - FD AND RECORD LAYOUT FOR THE STO WARRANT-PAID
000300*  INBOUND INTERFACE FILE (WARRANT-PAID-IN).  60-BYTE FIXED
000400*  RECORDS RECEIVED DAILY FROM THE STATE TREASURER'S OFFICE.
000500*  COPY INTO THE FILE SECTION.
000600*--------------------------------------------------------------
000700*  CHANGE LOG
000800*  08/14/87 RJM  ORIGINAL LAYOUT PER STO INTERFACE SPEC 114-A.
000900*  02/02/91 TLK  ADDED STATUS-CODE EDIT VALUES (P/V/S).
000950*  STO'S 114-A LAYOUT USES ALL 60 BYTES - NO FILLER/RESERVED
000960*  SLOT IN THIS ONE, SAME AS FDPAYOUT.CBL ON THE SCO SIDE.
001000*--------------------------------------------------------------
001100 FD  WARIN-FILE
001200     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 60 CHARACTERS.

001400 01  WARIN-RECORD.
001500     05  WARIN-WARRANT-NUMBER       PIC X(10).
001600     05  WARIN-ISSUE-DATE           PIC 9(08).
001700     05  WARIN-PAID-DATE            PIC 9(08).
001800     05  WARIN-AMOUNT               PIC 9(10)V99.
001900     05  WARIN-COUNTY-CODE          PIC 9(02).
002000     05  WARIN-PROVIDER-ID          PIC X(09).
002100     05  WARIN-CASE-NUMBER          PIC X(10).
002200     05  WARIN-STATUS-CODE          PIC X(01).
002300         88  WARIN-STATUS-PAID          VALUE "P".
002400         88  WARIN-STATUS-VOIDED        VALUE "V".
002500         88  WARIN-STATUS-STALE         VALUE "S".
