000100*--------------------------------------------------------------
000200*  FDPAYOUT.CBL - FD AND RECORD LAYOUT FOR THE SCO PAYMENT
000300*  REQUEST OUTBOUND INTERFACE FILE (PAYMENT-REQUEST-OUT).
000400*  154-BYTE FIXED RECORDS SENT BIWEEKLY TO THE STATE
000500*  CONTROLLER'S OFFICE FOR DISBURSEMENT.  COPY INTO THE FILE
000600*  SECTION.
000700*--------------------------------------------------------------
000800*  CHANGE LOG
000900*  03/09/90 RJM  ORIGINAL LAYOUT PER SCO INTERFACE SPEC 220-B.
001000*  02/02/91 TLK  FIELD WIDTHS RECONCILED AGAINST SCO COPY OF
001100*                THE SPEC - REGULAR/OVERTIME/TOTAL HOURS AND
001200*                PAYMENT-AMOUNT ARE ONE BYTE WIDER THAN OUR
001300*                ORIGINAL DRAFT; TIMESHEET-ID CARRIES NO
001400*                LEADING SIGN.  RECORD STAYS AT 154.
001500*  06/14/95 DMS  NOTE FOR THE NEXT PERSON WHO GOES LOOKING FOR
001600*                A FILLER SLOT - THERE ISN'T ONE.  SCO'S 220-B
001700*                LAYOUT RESERVES NO SPARE BYTES; ALL 154 ARE
001800*                SPOKEN FOR.  DO NOT SHORTEN A FIELD TO MAKE
001900*                ROOM FOR ONE.
002000*--------------------------------------------------------------
002100 FD  PAYOUT-FILE
002200     LABEL RECORDS ARE STANDARD
002300     RECORD CONTAINS 154 CHARACTERS.

002400 01  PAYOUT-RECORD.
002500     05  PAYOUT-PAYMENT-REQUEST-ID  PIC X(20).
002600     05  PAYOUT-PROVIDER-ID         PIC X(09).
002700     05  PAYOUT-PROVIDER-NAME       PIC X(50).
002800     05  PAYOUT-CASE-NUMBER         PIC X(10).
002900     05  PAYOUT-COUNTY-CODE         PIC X(02).
003000     05  PAYOUT-PAY-PERIOD-START    PIC 9(08).
003100     05  PAYOUT-PAY-PERIOD-END      PIC 9(08).
003200     05  PAYOUT-REGULAR-HOURS       PIC 9(06)V99.
003300     05  PAYOUT-OVERTIME-HOURS      PIC 9(06)V99.
003400     05  PAYOUT-TOTAL-HOURS         PIC 9(06)V99.
003500     05  PAYOUT-PAYMENT-AMOUNT      PIC 9(10)V99.
003600     05  PAYOUT-TIMESHEET-ID        PIC 9(10).
003700     05  PAYOUT-PAYMENT-TYPE        PIC X(01).
003800         88  PAYOUT-TYPE-REGULAR        VALUE "R".
003900         88  PAYOUT-TYPE-ADJUSTMENT     VALUE "A".
004000         88  PAYOUT-TYPE-RETROACTIVE    VALUE "T".
