000100*--------------------------------------------------------------
000200*        P R D R 1 3 0 A   -   TIMESHEET SUMMARY REPORT
000300*--------------------------------------------------------------
000400*  SELECTS TIMESHEETS BY PAY-PERIOD-START DATE RANGE,
000500*  OPTIONALLY FILTERED BY DEPARTMENT AND/OR STATUS, AND
000600*  WRITES A CSV REPORT OF HOURS BY DEPARTMENT/STATUS GROUP FOR
000700*  THE PAYROLL OFFICE.  RUN ON DEMAND, NOT ON A FIXED NIGHTLY
000800*  SCHEDULE - ORIGINALLY A MONTH-END JOB, IT GOT PICKED UP BY
000900*  OPERATIONS AS A GENERAL-PURPOSE HOURS REVIEW TOOL ONCE THE
001000*  DEPARTMENT/STATUS FILTERS WENT IN.  READS TIMEKEEPING'S
001100*  APPROVED-TIMESHEET EXTRACT (SAME FILE PRDR120A CONSUMES)
001200*  BUT DOES NOT TOUCH ANY TIMESHEET'S STATUS OR COMMENTS -
001300*  THIS IS A READ-ONLY REPORTING JOB.
001400*--------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    PRDR130A.
001700 AUTHOR.        T L KOWALSKI.
001800 INSTALLATION.  COUNTY WELFARE DATA CENTER - IHSS PAYMENTS.
001900 DATE-WRITTEN.  04/11/1989.
002000 DATE-COMPILED.
002100 SECURITY.      COUNTY CONFIDENTIAL - IHSS PROVIDER PAYMENT
002200                DATA.  RESTRICTED TO CMIPS BATCH PRODUCTION
002300                LIBRARIES.
002400*--------------------------------------------------------------
002500*  CHANGE LOG
002600*  04/11/89 TLK  ORIGINAL PROGRAM, WRITTEN FOR THE PAYROLL
002700*                OFFICE'S MONTHLY HOURS REVIEW.
002800*  07/22/93 TLK  ADDED DEPARTMENT AND STATUS RUN-TIME FILTERS
002900*                - PAYROLL WAS RUNNING THIS FOUR TIMES A MONTH
003000*                JUST TO SPLIT OUT ONE DEPARTMENT.
003100*  02/14/96 DMS  ZERO-DIVIDE GUARD ADDED ON THE GROUP AVERAGE -
003200*                A DEPARTMENT/STATUS COMBINATION WITH NO
003300*                TIMESHEETS WAS ABENDING THE RUN.  TICKET
003400*                CWD-5190.
003500*  11/18/98 DMS  Y2K REVIEW - PAY-PERIOD DATES ALREADY CARRY
003600*                FULL CENTURY, NO CHANGE REQUIRED.
003700*  03/11/99 DMS  Y2K REGRESSION PASS - NO FURTHER CHANGES
003800*                REQUIRED IN THIS PROGRAM.
003900*  08/19/99 DMS  AUDIT ASKED HOW PAYROLL WAS SUPPOSED TO BE
004000*                OVERRIDING THE DATE RANGE AND THE DEPARTMENT
004100*                AND STATUS FILTERS ADDED BACK IN 07/22/93 -
004200*                ANSWER WAS THEY COULDN'T, THE CARD READ WAS
004300*                NEVER WIRED UP.  ADDED THE OPTIONAL PRDPARM
004400*                RUN PARAMETER CARD (SAME SELECT/FD/FILE-
004500*                STATUS PATTERN AS EVERY OTHER INPUT IN THIS
004600*                SHOP) SO 1100-VALIDATE-PARAMETERS HAS SOMETHING
004700*                REAL TO DEFAULT AROUND.  TICKET CWD-5522.
004800*--------------------------------------------------------------
004900*    C01/TOP-OF-FORM IS CARRIED OVER FROM THE OLDER PRINTED
005000*    VERSION OF THIS REPORT - THE OUTPUT HAS BEEN A FLAT CSV
005100*    FILE SINCE THE 07/22/93 REWRITE, BUT THE CLAUSE IS HARMLESS
005200*    TO LEAVE IN AND MATCHES WHAT EVERY OTHER PROGRAM IN THIS
005300*    SHOP CARRIES IN ITS SPECIAL-NAMES PARAGRAPH.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800      
005900*    THREE FILES: THE SHARED TIMESHEET EXTRACT (COPYBOOK, SAME
006000*    AS PRDR120A'S), THE OPTIONAL PARAMETER CARD ADDED FOR
006100*    TICKET CWD-5522, AND THE SORT WORK FILE/CSV OUTPUT LOCAL
006200*    TO THIS PROGRAM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     COPY "SLTSHIN.CBL".
006600      
006700     SELECT PARM-CARD-FILE
006800         ASSIGN TO "PRDPARM"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WK130-PARM-FILE-STATUS.
007100      
007200     SELECT WK130-SORT-FILE
007300         ASSIGN TO "SORTWK02".
007400      
007500     SELECT SUMMARY-FILE
007600         ASSIGN TO "TSHSUMRY"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WK130-SUMMARY-FILE-STATUS.
007900      
008000*    TSHIN-RECORD ITSELF IS DEFINED IN FDTSHIN.CBL, SHARED WITH
008100*    PRDR120A SO THE TWO PROGRAMS CANNOT DRIFT APART ON THE
008200*    LAYOUT OF THE ONE FILE BOTH OF THEM READ.
008300 DATA DIVISION.
008400 FILE SECTION.
008500     COPY "FDTSHIN.CBL".
008600      
008700*--------------------------------------------------------------
008800*    OPTIONAL RUN PARAMETER CARD - 80-COLUMN IMAGE, SAME WIDTH
008900*    AS A PUNCH CARD, THOUGH NOBODY HAS PUNCHED ONE OF THESE IN
009000*    YEARS.  OPERATIONS ADDS A //PRDPARM DD CARD TO THE JCL ONLY
009100*    WHEN PAYROLL WANTS SOMETHING OTHER THAN THE ROLLING ONE-
009200*    MONTH, ALL-DEPARTMENTS, ALL-STATUSES RUN.  ANY FIELD LEFT
009300*    BLANK OR ZERO ON THE CARD FALLS THROUGH TO ITS DEFAULT.
009400*--------------------------------------------------------------
009500 FD  PARM-CARD-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 01  PARM-CARD-RECORD.
009800     05  PARM-START-DATE            PIC 9(08).
009900     05  PARM-END-DATE              PIC 9(08).
010000     05  PARM-DEPT-FILTER           PIC X(30).
010100     05  PARM-STATUS-FILTER         PIC X(10).
010200     05  FILLER                     PIC X(24).
010300      
010400*--------------------------------------------------------------
010500*    SORT WORK RECORD - CARRIES ONLY THE FIELDS THE SUMMARY
010600*    NEEDS, NOT THE FULL 385-BYTE TSHIN-RECORD.  KEEPING THIS
010700*    NARROW IS WHAT KEEPS SORTWK02 SMALL; THE SORT KEYS
010800*    (DEPARTMENT, STATUS) LEAD THE RECORD THE SAME WAY A SORT
010900*    KEY LEADS THE RECORD IN EVERY OTHER SORTED WORK FILE THIS
011000*    SHOP WRITES.
011100*--------------------------------------------------------------
011200 SD  WK130-SORT-FILE.
011300 01  WK130-SORT-RECORD.
011400     05  WK130S-DEPARTMENT          PIC X(30).
011500     05  WK130S-STATUS              PIC X(10).
011600     05  WK130S-REGULAR-HOURS       PIC 9(05)V99.
011700     05  WK130S-OVERTIME-HOURS      PIC 9(05)V99.
011800     05  WK130S-TOTAL-HOURS         PIC 9(05)V99.
011900     05  FILLER                     PIC X(02).
012000      
012100*    OUTPUT CSV - ONE PHYSICAL 132-BYTE LINE PER WRITE, MOVED
012200*    IN FROM EITHER WK130-CSV-HEADER OR WK130-CSV-DETAIL
012300*    DEPENDING ON WHICH PARAGRAPH IS WRITING.  LINE SEQUENTIAL
012400*    SO THE FILE OPENS CLEANLY IN ANYTHING PAYROLL WANTS TO
012500*    READ IT WITH ON THE OTHER END.
012600 FD  SUMMARY-FILE
012700     LABEL RECORDS ARE STANDARD.
012800 01  SUMMARY-RECORD                 PIC X(132).
012900      
013000*    NOTHING IN WORKING-STORAGE BELOW SURVIVES BETWEEN RUNS -
013100*    THIS IS A SINGLE-STEP BATCH PROGRAM, NOT A SUBPROGRAM CALLED
013200*    REPEATEDLY IN ONE EXECUTION, SO EVERY FIELD IS EXPLICITLY
013300*    RESET AT THE TOP OF 1000-MAIN-PROCESS RATHER THAN RELYING ON
013400*    COMPILE-TIME VALUE CLAUSES TO BE CORRECT ON EVERY RUN.
013500 WORKING-STORAGE SECTION.
013600      
013700*    RUN-CONTROL SWITCHES.  ALL FOUR ARE TESTED THROUGH THEIR
013800*    88-LEVELS, NEVER COMPARED TO "Y"/"N" DIRECTLY IN THE
013900*    PROCEDURE DIVISION - THAT WAY A FUTURE CHANGE TO THE
014000*    VALUE LITERAL ONLY TOUCHES THIS ONE SPOT.
014100 01  WK130-SWITCHES.
014200     05  WK130-SORT-EOF-SW          PIC X(01) VALUE "N".
014300         88  WK130-SORT-EOF             VALUE "Y".
014400     05  WK130-FIRST-GROUP-SW       PIC X(01) VALUE "Y".
014500         88  WK130-FIRST-GROUP          VALUE "Y".
014600     05  WK130-BAD-PARMS-SW         PIC X(01) VALUE "N".
014700         88  WK130-BAD-PARMS            VALUE "Y".
014800     05  WK130-PARM-CARD-SW         PIC X(01) VALUE "N".
014900         88  WK130-PARM-CARD-FOUND      VALUE "Y".
015000     05  FILLER                     PIC X(01).
015100      
015200*    FILE STATUS BYTES FOR THE TWO FILES THIS PROGRAM OPENS
015300*    WITH AN EXPLICIT FILE STATUS CLAUSE.  TSHIN-FILE STATUS
015400*    LIVES IN THE SLTSHIN COPYBOOK SINCE IT IS SHARED WITH
015500*    PRDR120A; THE OTHER TWO ARE LOCAL TO THIS PROGRAM.
015600 01  WK130-FILE-STATUS-AREA.
015700     05  WK130-SUMMARY-FILE-STATUS  PIC X(02).
015800     05  WK130-PARM-FILE-STATUS     PIC X(02).
015900     05  FILLER                     PIC X(02).
016000      
016100*    THE FOUR VALUES THE RUN PARAMETER CARD CAN OVERRIDE.
016200*    START-DATE/END-DATE CARRY NO VALUE CLAUSE BECAUSE
016300*    1000-MAIN-PROCESS EXPLICITLY ZEROES THEM EVERY RUN BEFORE
016400*    1050 AND 1100 GET A CHANCE TO SET THEM - A VALUE CLAUSE
016500*    HERE WOULD ONLY MATTER ON THE VERY FIRST EXECUTION OF THE
016600*    PROGRAM IN A GIVEN REGION AND WOULD BE MISLEADING.
016700 01  WK130-PARAMETERS.
016800     05  WK130-START-DATE           PIC 9(08).
016900     05  WK130-END-DATE             PIC 9(08).
017000     05  WK130-DEPT-FILTER          PIC X(30) VALUE "ALL".
017100         88  WK130-DEPT-IS-ALL          VALUE "ALL".
017200     05  WK130-STATUS-FILTER        PIC X(10) VALUE "ALL".
017300         88  WK130-STATUS-IS-ALL        VALUE "ALL".
017400     05  FILLER                     PIC X(02).
017500      
017600*    TODAY'S DATE, CAPTURED ONCE IN 1100-VALIDATE-PARAMETERS
017700*    AND REUSED AS THE DEFAULT END-DATE.  THE REDEFINES BELOW
017800*    GIVES US THE CENTURY/MONTH/DAY PIECES SEPARATELY SO THE
017900*    ONE-MONTH-AGO ARITHMETIC CAN BE DONE FIELD BY FIELD
018000*    WITHOUT AN INTRINSIC DATE FUNCTION.
018100 01  WK130-TODAY-STAMP.
018200     05  WK130-TODAY-DATE           PIC 9(08).
018300     05  FILLER                     PIC X(01).
018400      
018500 01  WK130-TODAY-R REDEFINES WK130-TODAY-STAMP.
018600     05  WK130-TODAY-CCYY           PIC 9(04).
018700     05  WK130-TODAY-MM             PIC 9(02).
018800     05  WK130-TODAY-DD             PIC 9(02).
018900     05  FILLER                     PIC X(01).
019000      
019100*    WORKS OUT TO "TODAY, ONE MONTH BACK" - DEFAULT START-DATE
019200*    WHEN THE PARAMETER CARD DIDN'T SUPPLY ONE.  DAY-OF-MONTH
019300*    IS CARRIED FORWARD AS-IS RATHER THAN CLAMPED TO THE
019400*    PRIOR MONTH'S LAST DAY - NOBODY HAS ASKED FOR CALENDAR-
019500*    EXACT MONTH MATH ON A RANGE THAT ONLY HAS TO BE "ABOUT A
019600*    MONTH" FOR A HOURS REVIEW REPORT.
019700 01  WK130-ONE-MONTH-AREA.
019800     05  WK130-ONE-MONTH-AGO        PIC 9(08).
019900     05  FILLER                     PIC X(01).
020000      
020100 01  WK130-ONE-MONTH-R REDEFINES WK130-ONE-MONTH-AREA.
020200     05  WK130-OMA-CCYY             PIC 9(04).
020300     05  WK130-OMA-MM               PIC 9(02).
020400     05  WK130-OMA-DD               PIC 9(02).
020500     05  FILLER                     PIC X(01).
020600      
020700*    RUN COUNTERS FOR THE OPERATOR SUMMARY - COMP-3 LIKE EVERY
020800*    OTHER RUN COUNTER IN THIS SHOP'S BATCH JOBS.
020900 01  WK130-COUNTERS.
021000     05  WK130-READ-COUNT           PIC 9(07) COMP-3.
021100     05  WK130-SELECTED-COUNT       PIC 9(07) COMP-3.
021200     05  WK130-GROUP-COUNT          PIC 9(07) COMP-3.
021300     05  FILLER                     PIC X(02).
021400      
021500*    THE GROUP BEING ACCUMULATED RIGHT NOW BY THE CONTROL
021600*    BREAK IN 3000-3300 - ONE GROUP LIVE AT A TIME, FLUSHED TO
021700*    THE CSV DETAIL LAYOUT BELOW WHEN THE SORT KEY CHANGES.
021800 01  WK130-CURRENT-GROUP.
021900     05  WK130-CG-DEPARTMENT        PIC X(30).
022000     05  WK130-CG-STATUS            PIC X(10).
022100     05  WK130-CG-COUNT             PIC 9(07) COMP-3.
022200     05  WK130-CG-HOURS-GROUP.
022300         10  WK130-CG-REGULAR-HOURS     PIC 9(07)V99.
022400         10  WK130-CG-OVERTIME-HOURS    PIC 9(07)V99.
022500         10  WK130-CG-TOTAL-HOURS       PIC 9(07)V99.
022600*    RAW-BYTE VIEW OF THE HOURS ACCUMULATORS - DMS ADDED THIS
022700*    SO A DUMP COULD BE EYEBALLED WITHOUT THREE SEPARATE
022800*    DISPLAYS WHEN TICKET CWD-5190 WAS BEING CHASED DOWN.
022900     05  WK130-CG-HOURS-CHECK REDEFINES WK130-CG-HOURS-GROUP.
023000         10  WK130-CG-CHECK-BYTES       PIC X(27).
023100     05  FILLER                     PIC X(02).
023200      
023300*    SCRATCH FOR THE CURRENT GROUP'S AVERAGE, COMPUTED FRESH
023400*    IN 3250 EVERY TIME A GROUP IS FLUSHED.  77-LEVEL SINCE
023500*    IT STANDS ALONE AND NEEDS NO FILLER.
023600 77  WK130-AVG-HOURS                PIC 9(05)V99.
023700      
023800*    CSV HEADER LITERAL, WRITTEN ONCE PER RUN BY 3900.  SPLIT
023900*    ACROSS A CONTINUATION LINE AT COLUMN 72 LIKE EVERY OTHER
024000*    LONG LITERAL IN THIS SHOP'S REPORT PROGRAMS.
024100 01  WK130-CSV-HEADER                PIC X(132) VALUE
024200     "department,status,count,total_regular_hours,total_overtime_h
024300-    "ours,total_hours,avg_hours_per_timesheet".
024400      
024500*    ONE CSV DETAIL LINE PER (DEPARTMENT, STATUS) GROUP.  THE
024600*    TRAILING FILLER PADS OUT TO THE SAME 132-BYTE LINE SIZE
024700*    AS THE HEADER AND THE SUMMARY-FILE FD ITSELF.
024800 01  WK130-CSV-DETAIL.
024900     05  WK130-CSV-DEPARTMENT       PIC X(30).
025000     05  FILLER                     PIC X(01) VALUE ",".
025100     05  WK130-CSV-STATUS           PIC X(10).
025200     05  FILLER                     PIC X(01) VALUE ",".
025300     05  WK130-CSV-COUNT            PIC Z(6)9.
025400     05  FILLER                     PIC X(01) VALUE ",".
025500     05  WK130-CSV-REGULAR-HOURS    PIC Z(6)9.99.
025600     05  FILLER                     PIC X(01) VALUE ",".
025700     05  WK130-CSV-OVERTIME-HOURS   PIC Z(6)9.99.
025800     05  FILLER                     PIC X(01) VALUE ",".
025900     05  WK130-CSV-TOTAL-HOURS      PIC Z(6)9.99.
026000     05  FILLER                     PIC X(01) VALUE ",".
026100     05  WK130-CSV-AVG-HOURS        PIC Z(4)9.99.
026200     05  FILLER                     PIC X(41).
026300*--------------------------------------------------------------
026400 PROCEDURE DIVISION.
026500      
026600 1000-MAIN-PROCESS.
026700*    TOP-LEVEL CONTROL FOR THE RUN.  THREE THINGS HAPPEN IN
026800*    ORDER: PICK UP WHATEVER OVERRIDES PAYROLL PUNCHED ON THE
026900*    PARAMETER CARD, DEFAULT AND SANITY-CHECK WHATEVER WASN'T
027000*    OVERRIDDEN, THEN SORT/SUMMARIZE.  THE SORT'S INPUT
027100*    PROCEDURE DOES THE SELECTING AND THE OUTPUT PROCEDURE DOES
027200*    THE CONTROL-BREAK SUMMARIZING - NEITHER ONE TOUCHES A FILE
027300*    THE OTHER OWNS, WHICH IS WHY THEY CAN BOTH HANG OFF ONE
027400*    SORT STATEMENT INSTEAD OF A SEPARATE SORT/MERGE STEP.
027500      
027600     MOVE ZERO TO WK130-READ-COUNT WK130-SELECTED-COUNT
027700                  WK130-GROUP-COUNT.
027800     MOVE "N" TO WK130-SORT-EOF-SW WK130-BAD-PARMS-SW
027900                 WK130-PARM-CARD-SW.
028000     MOVE "Y" TO WK130-FIRST-GROUP-SW.
028100     MOVE ZERO TO WK130-START-DATE WK130-END-DATE.
028200      
028300     PERFORM 1050-READ-PARAMETER-CARD THRU 1050-EXIT.
028400     PERFORM 1100-VALIDATE-PARAMETERS THRU 1100-EXIT.
028500      
028600*    BAD-PARMS ONLY COMES BACK "Y" WHEN A PUNCHED START-DATE
028700*    SORTS AFTER A PUNCHED END-DATE - THE ROLLING DEFAULT RANGE
028800*    CANNOT PRODUCE THIS ON ITS OWN.  WE STOP BEFORE OPENING
028900*    ANY OUTPUT SO A BAD CARD NEVER PRODUCES A ZERO-ROW REPORT
029000*    THAT LOOKS LIKE A CLEAN RUN.
029100     IF WK130-BAD-PARMS
029200         DISPLAY "PRDR130A - START-DATE IS AFTER END-DATE - "
029300             "PARAMETERS REJECTED"
029400         GO TO 9000-END-OF-JOB.
029500      
029600     OPEN OUTPUT SUMMARY-FILE.
029700     PERFORM 3900-WRITE-CSV-HEADER THRU 3900-EXIT.
029800      
029900*    ONE SORT STATEMENT DOES THE WHOLE JOB - SELECT ON THE WAY
030000*    IN, SUMMARIZE ON THE WAY OUT.  THE SORT WORK FILE NEVER
030100*    HOLDS MORE THAN THE RECORDS THAT PASSED THE DATE/FILTER
030200*    TEST, SO SORTWK02 STAYS SMALL EVEN WHEN TIMESHEET-IN IS
030300*    THE FULL MONTH'S WORTH OF RECORDS FOR EVERY DEPARTMENT.
030400     SORT WK130-SORT-FILE
030500         ON ASCENDING KEY WK130S-DEPARTMENT
030600         ON ASCENDING KEY WK130S-STATUS
030700         INPUT PROCEDURE IS 2000-SELECT-TIMESHEET
030800         OUTPUT PROCEDURE IS 3000-PRODUCE-SUMMARY.
030900      
031000     CLOSE SUMMARY-FILE.
031100      
031200     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
031300      
031400     GO TO 9000-END-OF-JOB.
031500*--------------------------------------------------------------
031600 1050-READ-PARAMETER-CARD.
031700*    OPTIONAL RUN PARAMETER CARD - SAME SELECT/FD/FILE-STATUS
031800*    PATTERN THIS SHOP USES FOR EVERY OTHER INPUT FILE, JUST
031900*    POINTED AT AN 80-COLUMN CARD IMAGE INSTEAD OF A DATA FILE.
032000*    MOST NIGHTS OPERATIONS DOES NOT ADD A //PRDPARM DD CARD TO
032100*    THE JCL AT ALL, WHICH IS FINE - WK130-PARM-FILE-STATUS
032200*    COMES BACK "35" (FILE NOT FOUND), WK130-PARM-CARD-FOUND
032300*    STAYS "N", AND EVERY FIELD BELOW FALLS THROUGH TO THE
032400*    DEFAULTS SET IN 1100-VALIDATE-PARAMETERS.  WHEN PAYROLL
032500*    WANTS A ONE-OFF DATE RANGE OR A SINGLE DEPARTMENT OR
032600*    STATUS, OPERATIONS ADDS THE CARD AND ONLY THE FIELDS
032700*    PUNCHED NON-BLANK/NON-ZERO OVERRIDE THEIR DEFAULT.
032800      
032900*    LINE SEQUENTIAL MEANS A MISSING PRDPARM DD CARD SHOWS UP AS
033000*    FILE STATUS "35" ON THE OPEN ITSELF RATHER THAN ON THE
033100*    FIRST READ - THE SAME BEHAVIOR THIS SHOP ALREADY RELIES ON
033200*    FOR WARLDG-FILE IN PRDR110A.  EITHER WAY THE SWITCH STARTS
033300*    "N" AND ONLY FLIPS TO "Y" BELOW IF A REAL CARD COMES BACK.
033400     OPEN INPUT PARM-CARD-FILE.
033500      
033600     IF WK130-PARM-FILE-STATUS = "00"
033700         READ PARM-CARD-FILE
033800             AT END
033900                 MOVE "N" TO WK130-PARM-CARD-SW.
034000      
034100     IF WK130-PARM-FILE-STATUS = "00"
034200         MOVE "Y" TO WK130-PARM-CARD-SW.
034300      
034400     IF WK130-PARM-CARD-FOUND
034500         CLOSE PARM-CARD-FILE.
034600      
034700     IF WK130-PARM-CARD-FOUND AND PARM-START-DATE NOT = ZERO
034800         MOVE PARM-START-DATE TO WK130-START-DATE.
034900     IF WK130-PARM-CARD-FOUND AND PARM-END-DATE NOT = ZERO
035000         MOVE PARM-END-DATE TO WK130-END-DATE.
035100     IF WK130-PARM-CARD-FOUND AND PARM-DEPT-FILTER NOT = SPACES
035200         MOVE PARM-DEPT-FILTER TO WK130-DEPT-FILTER.
035300     IF WK130-PARM-CARD-FOUND AND
035400             PARM-STATUS-FILTER NOT = SPACES
035500         MOVE PARM-STATUS-FILTER TO WK130-STATUS-FILTER.
035600      
035700 1050-EXIT.
035800     EXIT.
035900*--------------------------------------------------------------
036000 1100-VALIDATE-PARAMETERS.
036100*    DEFAULTS: START-DATE/END-DATE ONE MONTH AGO THROUGH TODAY
036200*    FOR WHATEVER 1050-READ-PARAMETER-CARD DID NOT SET FROM THE
036300*    RUN PARAMETER CARD; DEPARTMENT/STATUS FILTERS DEFAULT TO
036400*    ALL THE SAME WAY.  THIS SHOP HAS NO ON-LINE PARAMETER
036500*    SCREEN FOR THIS JOB - THE CARD IS THE ONLY OVERRIDE PATH,
036600*    AND MOST NIGHTS NO CARD IS PRESENT, SO THE DEFAULTS BELOW
036700*    ARE WHAT ACTUALLY RUNS.
036800      
036900     ACCEPT WK130-TODAY-DATE FROM DATE YYYYMMDD.
037000     COMPUTE WK130-OMA-CCYY = WK130-TODAY-CCYY.
037100     COMPUTE WK130-OMA-MM = WK130-TODAY-MM.
037200     COMPUTE WK130-OMA-DD = WK130-TODAY-DD.
037300     IF WK130-OMA-MM = 01
037400         MOVE 12 TO WK130-OMA-MM
037500         SUBTRACT 1 FROM WK130-OMA-CCYY
037600     ELSE
037700         SUBTRACT 1 FROM WK130-OMA-MM.
037800      
037900     IF WK130-START-DATE = ZERO
038000         MOVE WK130-ONE-MONTH-AGO TO WK130-START-DATE.
038100     IF WK130-END-DATE = ZERO
038200         MOVE WK130-TODAY-DATE TO WK130-END-DATE.
038300      
038400     IF WK130-START-DATE > WK130-END-DATE
038500         MOVE "Y" TO WK130-BAD-PARMS-SW.
038600      
038700 1100-EXIT.
038800     EXIT.
038900*--------------------------------------------------------------
039000 2000-SELECT-TIMESHEET.
039100*    SORT INPUT PROCEDURE - READS TIMESHEET-IN SEQUENTIALLY
039200*    AND RELEASES ONLY THOSE RECORDS FALLING IN THE
039300*    PAY-PERIOD-START DATE RANGE AND MATCHING THE OPTIONAL
039400*    DEPARTMENT/STATUS FILTERS.  PAY-PERIOD-END IS NOT
039500*    FILTERED.  MISSING HOUR FIELDS ARE TREATED AS ZERO.
039600      
039700*    TSHIN-FILE IS OPENED AND CLOSED ENTIRELY WITHIN THIS INPUT
039800*    PROCEDURE - THE SORT VERB ITSELF NEVER TOUCHES IT.  THAT
039900*    KEEPS THE FILE'S OPEN/READ/CLOSE LIFECYCLE IN ONE PLACE
040000*    INSTEAD OF SPLIT BETWEEN THE SORT STATEMENT AND A SEPARATE
040100*    PARAGRAPH.
040200     OPEN INPUT TSHIN-FILE.
040300     MOVE "N" TO WK130-SORT-EOF-SW.
040400      
040500     PERFORM 2050-READ-TSHIN-RECORD THRU 2050-EXIT.
040600     PERFORM 2090-TEST-AND-RELEASE THRU 2090-EXIT
040700         UNTIL WK130-SORT-EOF.
040800      
040900     CLOSE TSHIN-FILE.
041000      
041100 2000-EXIT.
041200     EXIT.
041300*--------------------------------------------------------------
041400 2050-READ-TSHIN-RECORD.
041500*    ONE RECORD AT A TIME OFF THE TIMEKEEPING EXTRACT.  PRDR130A
041600*    READS EVERY ROW ON THE FILE REGARDLESS OF STATUS - UNLIKE
041700*    PRDR120A IT IS NOT LIMITED TO APPROVED TIMESHEETS, SINCE
041800*    PAYROLL WANTS SUBMITTED-BUT-NOT-YET-APPROVED HOURS ON THIS
041900*    REPORT TOO.
042000     READ TSHIN-FILE
042100         AT END
042200             MOVE "Y" TO WK130-SORT-EOF-SW.
042300      
042400 2050-EXIT.
042500     EXIT.
042600*--------------------------------------------------------------
042700 2090-TEST-AND-RELEASE.
042800*    THE DATE TEST IS INCLUSIVE ON BOTH ENDS AND LOOKS ONLY AT
042900*    PAY-PERIOD-START - PAY-PERIOD-END IS DELIBERATELY NOT
043000*    FILTERED, SINCE A TIMESHEET THAT STARTED IN RANGE BELONGS
043100*    TO THE PERIOD IT STARTED IN EVEN IF THE PERIOD RUNS PAST
043200*    THE REPORT WINDOW.  THE THREE NESTED IFS ARE DATE-RANGE,
043300*    THEN DEPARTMENT, THEN STATUS - ANY ONE OF THEM FAILING
043400*    SKIPS THE RECORD WITHOUT A RELEASE, WHICH IS WHY READ-COUNT
043500*    (EVERY RECORD SEEN) AND SELECTED-COUNT (ONLY THE ONES
043600*    RELEASED) CAN LEGITIMATELY DIFFER ON THE SUMMARY.
043700      
043800     ADD 1 TO WK130-READ-COUNT.
043900      
044000     IF TSHIN-PAY-PERIOD-START NOT < WK130-START-DATE
044100         AND TSHIN-PAY-PERIOD-START NOT > WK130-END-DATE
044200         IF WK130-DEPT-IS-ALL
044300             OR TSHIN-DEPARTMENT = WK130-DEPT-FILTER
044400             IF WK130-STATUS-IS-ALL
044500                 OR TSHIN-STATUS = WK130-STATUS-FILTER
044600                 PERFORM 2100-RELEASE-ONE THRU 2100-EXIT.
044700      
044800     PERFORM 2050-READ-TSHIN-RECORD THRU 2050-EXIT.
044900      
045000 2090-EXIT.
045100     EXIT.
045200*--------------------------------------------------------------
045300 2100-RELEASE-ONE.
045400*    A HANDFUL OF OLD TIMEKEEPING EXTRACTS CARRY SPACES IN AN
045500*    HOURS FIELD INSTEAD OF ZEROS WHEN A PAY PERIOD HAD NO
045600*    HOURS OF A GIVEN TYPE - TREAT NON-NUMERIC AS ZERO RATHER
045700*    THAN LET IT BLOW UP THE ACCUMULATOR ADD IN 3100.
045800      
045900     IF TSHIN-REGULAR-HOURS IS NOT NUMERIC
046000         MOVE ZERO TO TSHIN-REGULAR-HOURS.
046100     IF TSHIN-OVERTIME-HOURS IS NOT NUMERIC
046200         MOVE ZERO TO TSHIN-OVERTIME-HOURS.
046300     IF TSHIN-TOTAL-HOURS IS NOT NUMERIC
046400         MOVE ZERO TO TSHIN-TOTAL-HOURS.
046500      
046600     MOVE TSHIN-DEPARTMENT     TO WK130S-DEPARTMENT.
046700     MOVE TSHIN-STATUS         TO WK130S-STATUS.
046800     MOVE TSHIN-REGULAR-HOURS  TO WK130S-REGULAR-HOURS.
046900     MOVE TSHIN-OVERTIME-HOURS TO WK130S-OVERTIME-HOURS.
047000     MOVE TSHIN-TOTAL-HOURS    TO WK130S-TOTAL-HOURS.
047100      
047200     RELEASE WK130-SORT-RECORD.
047300      
047400     ADD 1 TO WK130-SELECTED-COUNT.
047500      
047600 2100-EXIT.
047700     EXIT.
047800*--------------------------------------------------------------
047900 3000-PRODUCE-SUMMARY.
048000*    CONTROL BREAK ON (DEPARTMENT, STATUS), SAME PATTERN THIS
048100*    SHOP USES ON ITS PAID-DATE VOUCHER REPORT - ACCUMULATE
048200*    WHILE THE KEY HOLDS, FLUSH A ROW WHEN IT CHANGES.  THE
048300*    SORT GUARANTEES THE KEY ONLY EVER MOVES FORWARD, SO ONE
048400*    PASS WITH A SINGLE CURRENT-GROUP WORK AREA IS ENOUGH - NO
048500*    NEED TO HOLD MORE THAN ONE GROUP IN MEMORY AT A TIME.
048600      
048700     RETURN WK130-SORT-FILE
048800         AT END
048900             MOVE "Y" TO WK130-SORT-EOF-SW.
049000      
049100     PERFORM 3090-PROCESS-SORTED-RECORD THRU 3090-EXIT
049200         UNTIL WK130-SORT-EOF.
049300      
049400*    THE LAST GROUP NEVER SEES A KEY CHANGE TO TRIGGER ITS OWN
049500*    FLUSH - IT ENDS WHEN THE SORT FILE RUNS OUT, NOT WHEN THE
049600*    KEY CHANGES - SO IT HAS TO BE WRITTEN HERE EXPLICITLY.
049700*    FIRST-GROUP-SW STILL BEING "Y" MEANS THE SORT FILE HAD NO
049800*    RECORDS AT ALL (NOTHING MATCHED THE SELECTION CRITERIA);
049900*    IN THAT CASE THERE IS NO GROUP TO FLUSH.
050000     IF NOT WK130-FIRST-GROUP
050100         PERFORM 3200-WRITE-GROUP-BREAK THRU 3200-EXIT.
050200      
050300 3000-EXIT.
050400     EXIT.
050500*--------------------------------------------------------------
050600 3090-PROCESS-SORTED-RECORD.
050700*    FIRST RECORD OF THE WHOLE RUN STARTS A GROUP WITH NOTHING
050800*    TO COMPARE AGAINST.  AFTER THAT, A CHANGE IN EITHER
050900*    DEPARTMENT OR STATUS (THE SORT KEYS) CLOSES THE OLD GROUP
051000*    AND OPENS A NEW ONE; NO CHANGE MEANS THE RECORD JOINS THE
051100*    GROUP ALREADY IN PROGRESS.
051200      
051300     IF WK130-FIRST-GROUP
051400         PERFORM 3300-START-NEW-GROUP THRU 3300-EXIT
051500         MOVE "N" TO WK130-FIRST-GROUP-SW
051600     ELSE
051700         IF WK130S-DEPARTMENT NOT = WK130-CG-DEPARTMENT
051800                 OR WK130S-STATUS NOT = WK130-CG-STATUS
051900             PERFORM 3200-WRITE-GROUP-BREAK THRU 3200-EXIT
052000             PERFORM 3300-START-NEW-GROUP THRU 3300-EXIT
052100         ELSE
052200             PERFORM 3100-ACCUMULATE-TIMESHEET THRU 3100-EXIT.
052300      
052400     RETURN WK130-SORT-FILE
052500         AT END
052600             MOVE "Y" TO WK130-SORT-EOF-SW.
052700      
052800 3090-EXIT.
052900     EXIT.
053000*--------------------------------------------------------------
053100 3100-ACCUMULATE-TIMESHEET.
053200*    ROLLS ONE TIMESHEET'S HOURS INTO THE GROUP TOTALS.  CALLED
053300*    BOTH FOR A TIMESHEET THAT JOINS AN IN-PROGRESS GROUP AND,
053400*    FROM 3300, FOR THE FIRST TIMESHEET OF A BRAND NEW GROUP -
053500*    THAT WAY THE ADD LOGIC LIVES IN EXACTLY ONE PLACE.
053600      
053700     ADD 1 TO WK130-CG-COUNT.
053800     ADD WK130S-REGULAR-HOURS TO WK130-CG-REGULAR-HOURS.
053900     ADD WK130S-OVERTIME-HOURS TO WK130-CG-OVERTIME-HOURS.
054000     ADD WK130S-TOTAL-HOURS TO WK130-CG-TOTAL-HOURS.
054100      
054200 3100-EXIT.
054300     EXIT.
054400*--------------------------------------------------------------
054500 3200-WRITE-GROUP-BREAK.
054600*    FLUSHES ONE COMPLETED (DEPARTMENT, STATUS) GROUP AS ONE
054700*    CSV DETAIL LINE.  CALLED BOTH MID-RUN, WHEN THE SORT KEY
054800*    CHANGES, AND ONCE MORE AT THE END OF 3000 FOR WHICHEVER
054900*    GROUP WAS STILL OPEN WHEN THE SORT FILE RAN OUT.
055000      
055100     PERFORM 3250-COMPUTE-GROUP-AVERAGE THRU 3250-EXIT.
055200      
055300     MOVE WK130-CG-DEPARTMENT    TO WK130-CSV-DEPARTMENT.
055400     MOVE WK130-CG-STATUS        TO WK130-CSV-STATUS.
055500     MOVE WK130-CG-COUNT         TO WK130-CSV-COUNT.
055600     MOVE WK130-CG-REGULAR-HOURS TO WK130-CSV-REGULAR-HOURS.
055700     MOVE WK130-CG-OVERTIME-HOURS TO WK130-CSV-OVERTIME-HOURS.
055800     MOVE WK130-CG-TOTAL-HOURS   TO WK130-CSV-TOTAL-HOURS.
055900     MOVE WK130-AVG-HOURS        TO WK130-CSV-AVG-HOURS.
056000      
056100     WRITE SUMMARY-RECORD FROM WK130-CSV-DETAIL.
056200      
056300     ADD 1 TO WK130-GROUP-COUNT.
056400      
056500 3200-EXIT.
056600     EXIT.
056700*--------------------------------------------------------------
056800 3250-COMPUTE-GROUP-AVERAGE.
056900*    AVG = TOTAL-HOURS / COUNT, ROUNDED HALF-UP, 2 DECIMALS.
057000*    COUNT = 0 CANNOT HAPPEN IN A FLUSHED GROUP BUT THE GUARD
057100*    STAYS IN PER TICKET CWD-5190.
057200      
057300     IF WK130-CG-COUNT = ZERO
057400         MOVE ZERO TO WK130-AVG-HOURS
057500     ELSE
057600         COMPUTE WK130-AVG-HOURS ROUNDED =
057700             WK130-CG-TOTAL-HOURS / WK130-CG-COUNT.
057800      
057900 3250-EXIT.
058000     EXIT.
058100*--------------------------------------------------------------
058200 3300-START-NEW-GROUP.
058300*    SEEDS THE CURRENT-GROUP WORK AREA WITH THE NEW KEY AND
058400*    ZEROES ITS ACCUMULATORS, THEN IMMEDIATELY ACCUMULATES THE
058500*    RECORD THAT TRIGGERED THE NEW GROUP - THAT RECORD IS PART
058600*    OF THE NEW GROUP, NOT A LOOKAHEAD, SO IT HAS TO GO IN HERE
058700*    RATHER THAN BE DROPPED ON THE FLOOR.
058800      
058900     MOVE WK130S-DEPARTMENT TO WK130-CG-DEPARTMENT.
059000     MOVE WK130S-STATUS     TO WK130-CG-STATUS.
059100     MOVE ZERO TO WK130-CG-COUNT WK130-CG-REGULAR-HOURS
059200                  WK130-CG-OVERTIME-HOURS WK130-CG-TOTAL-HOURS.
059300      
059400     PERFORM 3100-ACCUMULATE-TIMESHEET THRU 3100-EXIT.
059500      
059600 3300-EXIT.
059700     EXIT.
059800*--------------------------------------------------------------
059900 3900-WRITE-CSV-HEADER.
060000*    ONE-TIME HEADER ROW, WRITTEN BEFORE THE SORT EVEN STARTS
060100*    SO THE FIRST LINE OF TSHSUMRY IS ALWAYS THE HEADER
060200*    REGARDLESS OF HOW MANY (OR HOW FEW) GROUPS FOLLOW IT.
060300*    PAYROLL IMPORTS THIS FILE STRAIGHT INTO A SPREADSHEET, SO A
060400*    RUN THAT SELECTS ZERO TIMESHEETS STILL HAS TO PRODUCE A
060500*    VALID ONE-LINE CSV RATHER THAN AN EMPTY FILE.
060600     WRITE SUMMARY-RECORD FROM WK130-CSV-HEADER.
060700      
060800 3900-EXIT.
060900     EXIT.
061000*--------------------------------------------------------------
061100 8000-PRINT-SUMMARY.
061200*    OPERATOR-FACING RUN SUMMARY TO THE JOB LOG - NOT PART OF
061300*    THE CSV REPORT ITSELF.  THE PARAMETER-CARD LINE WAS ADDED
061400*    ALONGSIDE THE CARD-READ ITSELF SO THE NEXT PERSON READING
061500*    A JOB LOG CAN TELL AT A GLANCE WHETHER A RUN USED THE
061600*    ROLLING DEFAULTS OR AN OPERATIONS-SUPPLIED OVERRIDE.
061700      
061800     DISPLAY "PRDR130A - TIMESHEET SUMMARY REPORT - RUN SUMMARY".
061900     IF WK130-PARM-CARD-FOUND
062000         DISPLAY "  RUN PARAMETER CARD ...: FOUND - PRDPARM"
062100     ELSE
062200         DISPLAY "  RUN PARAMETER CARD ...: NOT PRESENT - "
062300             "DEFAULTS USED".
062400     DISPLAY "  DATE RANGE ...........: " WK130-START-DATE
062500         " THROUGH " WK130-END-DATE.
062600     DISPLAY "  DEPARTMENT FILTER ....: " WK130-DEPT-FILTER.
062700     DISPLAY "  STATUS FILTER ........: " WK130-STATUS-FILTER.
062800     DISPLAY "  TIMESHEETS READ .......: " WK130-READ-COUNT.
062900     DISPLAY "  TIMESHEETS SELECTED ...: " WK130-SELECTED-COUNT.
063000     DISPLAY "  REPORT ROWS WRITTEN ...: " WK130-GROUP-COUNT.
063100      
063200 8000-EXIT.
063300     EXIT.
063400*--------------------------------------------------------------
063500 9000-END-OF-JOB.
063600*    SINGLE EXIT POINT FOR THE PROGRAM - REACHED EITHER BY
063700*    FALLING OUT OF 1000-MAIN-PROCESS NORMALLY OR BY THE GO TO
063800*    IN 1000 WHEN THE PARAMETER CARD FAILED THE START/END-DATE
063900*    CHECK.  NO TRANSACTION-MANAGER CLEANUP NEEDED HERE - ALL
064000*    FILES THIS PROGRAM OPENS ARE ALREADY CLOSED BY THE TIME
064100*    CONTROL REACHES THIS PARAGRAPH.
064200*    EXIT PROGRAM IS A HOLDOVER FROM WHEN THIS RAN AS A CALLED
064300*    SUBPROGRAM UNDER AN OLDER DRIVER JOB STEP; IT IS A NO-OP
064400*    WHEN PRDR130A RUNS AS THE MAIN PROGRAM OF ITS OWN STEP,
064500*    WHICH IS HOW OPERATIONS HAS SCHEDULED IT SINCE THE 1989
064600*    ORIGINAL.  STOP RUN DOES THE ACTUAL WORK.
064700     EXIT PROGRAM.
064800     STOP RUN.
