000100*--------------------------------------------------------------
000200*        P R D R 1 2 0 A   -   PAYMENT FILE GENERATION
000300*--------------------------------------------------------------
000400*  RUNS BIWEEKLY AFTER TIMESHEET APPROVAL CLOSES.  SELECTS ALL
000500*  APPROVED TIMESHEETS, COMPUTES THE PAYMENT AMOUNT FOR EACH,
000600*  WRITES THE FIXED-WIDTH PAYMENT REQUEST FILE SENT TO THE
000700*  STATE CONTROLLER'S OFFICE (SCO) FOR DISBURSEMENT, AND MARKS
000800*  THE SOURCE TIMESHEETS AS HAVING BEEN INCLUDED ON A PAYMENT
000900*  FILE.
001000*--------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PRDR120A.
001300 AUTHOR.        R J MERCHANT.
001400 INSTALLATION.  COUNTY WELFARE DATA CENTER - IHSS PAYMENTS.
001500 DATE-WRITTEN.  01/09/1990.
001600 DATE-COMPILED.
001700 SECURITY.      COUNTY CONFIDENTIAL - IHSS PROVIDER PAYMENT
001800                DATA.  RESTRICTED TO CMIPS BATCH PRODUCTION
001900                LIBRARIES.
002000*--------------------------------------------------------------
002100*  CHANGE LOG
002200*  01/09/90 RJM  ORIGINAL PROGRAM.
002300*  03/09/90 RJM  COUNTY-CODE LOOKUP TABLE ADDED PER SCO
002400*                LAYOUT 220-B, REPLACING THE OPERATOR-ENTERED
002500*                COUNTY CODE ON THE OLD EXTRACT.
002600*  02/02/91 TLK  ADDED THE RE-SELECT/RE-CHECK PASS BEFORE THE
002700*                SCO FILE IS WRITTEN - AUDIT FLAGGED A RUN
002800*                WHERE A TIMESHEET WAS UN-APPROVED BETWEEN
002900*                THE FIRST PASS AND WRITE-UP.  TICKET
003000*                CWD-4502.
003100*  07/22/93 TLK  PROCESSED-FILE MARKER NOW APPENDED TO
003200*                SUPERVISOR-COMMENTS INSTEAD OF OVERWRITING
003300*                IT - SUPERVISORS WERE LOSING THEIR OWN NOTES.
003400*  06/14/95 DMS  HOURLY RATE RAISED TO $15.50 PER COUNTY BOARD
003500*                ACTION 95-118.  WAS $14.75.
003600*  11/18/98 DMS  Y2K REVIEW - PAY-PERIOD DATES ALREADY CARRY
003700*                FULL CENTURY, NO CHANGE REQUIRED.
003800*  03/11/99 DMS  Y2K REGRESSION PASS - NO FURTHER CHANGES
003900*                REQUIRED IN THIS PROGRAM.
004000*--------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500      
004600*    TSHIN-FILE (TIMEKEEPING EXTRACT) IS THE INPUT, PAYOUT-FILE
004700*    (SCO INTERFACE 220-B) IS THE OUTPUT.  THE TWO WORK FILES
004800*    BELOW ARE LOCAL TO THIS PROGRAM AND HAVE NO SHARED
004900*    COPYBOOK SINCE NOTHING ELSE IN THIS SHOP EVER READS THEM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     COPY "SLTSHIN.CBL".
005300     COPY "SLPAYOUT.CBL".
005400      
005500     SELECT WK120-SORT-FILE
005600         ASSIGN TO "SORTWK01".
005700      
005800     SELECT WK120-SORTED-FILE
005900         ASSIGN TO "WK120WRK"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WK120-SORTED-FILE-STATUS.
006200      
006300 DATA DIVISION.
006400 FILE SECTION.
006500     COPY "FDTSHIN.CBL".
006600     COPY "FDPAYOUT.CBL".
006700      
006800*    SORT KEY RECORD FOR THE NEWEST-FIRST SORT IN
006900*    2000-BUILD-APPROVED-WORKFILE - CARRIES THE FULL TSHIN
007000*    LAYOUT SINCE THE SORT RUNS DIRECTLY AGAINST TSHIN-FILE
007100*    (USING/GIVING, NO SEPARATE INPUT/OUTPUT PROCEDURE).
007200 SD  WK120-SORT-FILE.
007300 01  WK120-SORT-RECORD.
007400     05  WK120S-TIMESHEET-ID        PIC 9(09).
007500     05  WK120S-EMPLOYEE-ID         PIC X(09).
007600     05  WK120S-EMPLOYEE-NAME       PIC X(50).
007700     05  WK120S-DEPARTMENT          PIC X(30).
007800     05  WK120S-LOCATION            PIC X(30).
007900     05  WK120S-PAY-PERIOD-START    PIC 9(08).
008000     05  WK120S-PAY-PERIOD-END      PIC 9(08).
008100     05  WK120S-REGULAR-HOURS       PIC 9(05)V99.
008200     05  WK120S-OVERTIME-HOURS      PIC 9(05)V99.
008300     05  WK120S-TOTAL-HOURS         PIC 9(05)V99.
008400     05  WK120S-STATUS              PIC X(10).
008500     05  WK120S-SUPERVISOR-COMMENTS PIC X(200).
008600     05  FILLER                     PIC X(10).
008700      
008800*    SORTED WORKFILE - THE SAME 385-BYTE LAYOUT WRITTEN OUT BY
008900*    THE SORT'S GIVING CLAUSE, RE-OPENED INPUT TWICE: ONCE BY
009000*    3000-COMPUTE-PAYMENTS TO TOTAL UP THE PAYMENT AMOUNT, AND
009100*    AGAIN BY 4000-WRITE-PAYMENT-FILE TO ACTUALLY WRITE THE SCO
009200*    RECORDS.  READING IT TWICE INSTEAD OF HOLDING EVERYTHING
009300*    IN AN IN-MEMORY TABLE IS WHAT LETS THIS PROGRAM HANDLE A
009400*    TIMESHEET VOLUME LARGER THAN WORKING-STORAGE COULD HOLD.
009500 FD  WK120-SORTED-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 385 CHARACTERS.
009800 01  WK120-SORTED-RECORD.
009900     05  WK120W-TIMESHEET-ID        PIC 9(09).
010000     05  WK120W-EMPLOYEE-ID         PIC X(09).
010100     05  WK120W-EMPLOYEE-NAME       PIC X(50).
010200     05  WK120W-DEPARTMENT          PIC X(30).
010300     05  WK120W-LOCATION            PIC X(30).
010400     05  WK120W-PAY-PERIOD-START    PIC 9(08).
010500     05  WK120W-PAY-PERIOD-END      PIC 9(08).
010600     05  WK120W-REGULAR-HOURS       PIC 9(05)V99.
010700     05  WK120W-OVERTIME-HOURS      PIC 9(05)V99.
010800     05  WK120W-TOTAL-HOURS         PIC 9(05)V99.
010900     05  WK120W-STATUS              PIC X(10).
011000         88  WK120W-APPROVED            VALUE "APPROVED  ".
011100     05  WK120W-SUPERVISOR-COMMENTS PIC X(200).
011200     05  FILLER                     PIC X(10).
011300      
011400 WORKING-STORAGE SECTION.
011500      
011600*    RUN-CONTROL SWITCHES.  NONE-APPROVED-SW IS REPORTED BUT
011700*    DOES NOT ABORT THE RUN - A BIWEEKLY CYCLE WITH NOTHING
011800*    APPROVED YET IS UNUSUAL BUT NOT AN ERROR CONDITION.
011900 01  WK120-SWITCHES.
012000     05  WK120-SORTED-EOF-SW        PIC X(01) VALUE "N".
012100         88  WK120-SORTED-EOF           VALUE "Y".
012200     05  WK120-TSHIN-EOF-SW         PIC X(01) VALUE "N".
012300         88  WK120-TSHIN-EOF            VALUE "Y".
012400     05  WK120-NONE-APPROVED-SW     PIC X(01) VALUE "N".
012500         88  WK120-NONE-APPROVED        VALUE "Y".
012600     05  FILLER                     PIC X(02).
012700      
012800 01  WK120-FILE-STATUS-AREA.
012900     05  WK120-SORTED-FILE-STATUS   PIC X(02).
013000     05  FILLER                     PIC X(02).
013100      
013200*    QUERIED = APPROVED TIMESHEETS SEEN ON PASS 1.  SENT CAN
013300*    COME IN LOWER THAN TRANSFORMED IF A TIMESHEET WAS
013400*    UN-APPROVED BETWEEN PASS 1 AND PASS 2 - THAT GAP IS
013500*    EXACTLY WHAT THE CWD-4502 RE-SELECT WAS ADDED TO CATCH.
013600 01  WK120-COUNTERS.
013700     05  WK120-QUERIED-COUNT        PIC 9(07) COMP-3.
013800     05  WK120-ERROR-COUNT          PIC 9(07) COMP-3.
013900     05  WK120-TRANSFORMED-COUNT    PIC 9(07) COMP-3.
014000     05  WK120-SENT-COUNT           PIC 9(07) COMP-3.
014100     05  WK120-MARKED-COUNT         PIC 9(07) COMP-3.
014200     05  FILLER                     PIC X(02).
014300      
014400*    RUNNING TOTAL OF THE WHOLE FILE'S PAYMENT AMOUNT, FOR THE
014500*    OPERATOR SUMMARY ONLY - NOT WRITTEN TO THE SCO FILE ITSELF.
014600 77  WK120-TOTAL-PAYMENT-AMOUNT     PIC 9(09)V99.
014700      
014800*    CURRENT FLAT HOURLY RATE PER COUNTY BOARD ACTION 95-118.
014900*    NO DIFFERENTIAL FOR OVERTIME HOURS - BOTH REGULAR AND
015000*    OVERTIME HOURS PAY AT THIS SAME RATE IN THE IHSS PROGRAM.
015100 77  WK120-HOURLY-RATE              PIC 9(04)V99 VALUE 15.50.
015200      
015300*    LITERAL DROPPED INTO THE SUPERVISOR-COMMENTS MARKER AND
015400*    THE OPERATOR SUMMARY SO A RUN'S OUTPUT CAN BE TRACED BACK
015500*    TO THIS PROGRAM FROM EITHER DIRECTION.
015600 77  WK120-FILE-REF                 PIC X(20) VALUE
015700                                         "PAYOUT-BIWEEKLY".
015800      
015900*    COUNTY-CODE LOOKUP - NAME/CODE PAIRS LAID DOWN AS ONE
016000*    LITERAL PER ENTRY AND RE-MAPPED AS A TABLE, SAME TRICK
016100*    THIS SHOP USES FOR OTHER SMALL FIXED LOOKUP LISTS.
016200 01  WK120-COUNTY-TABLE-VALUES.
016300     05  FILLER  PIC X(32) VALUE
016400         "LOS ANGELES                   19".
016500     05  FILLER  PIC X(32) VALUE
016600         "SAN FRANCISCO                 38".
016700     05  FILLER  PIC X(32) VALUE
016800         "SAN DIEGO                     37".
016900     05  FILLER  PIC X(32) VALUE
017000         "SACRAMENTO                    34".
017100     05  FILLER  PIC X(32) VALUE
017200         "OAKLAND                       01".
017300     05  FILLER  PIC X(32) VALUE
017400         "ALAMEDA                       01".
017500     05  FILLER  PIC X(32) VALUE
017600         "FRESNO                        10".
017700     05  FILLER  PIC X(32) VALUE
017800         "SAN JOSE                      43".
017900     05  FILLER  PIC X(32) VALUE
018000         "SANTA CLARA                   43".
018100      
018200 01  WK120-COUNTY-TABLE REDEFINES WK120-COUNTY-TABLE-VALUES.
018300     05  WK120-CL-ENTRY OCCURS 9 TIMES.
018400         10  WK120-CL-NAME          PIC X(30).
018500         10  WK120-CL-CODE          PIC X(02).
018600      
018700*    OAKLAND AND SANTA CLARA SHARE A CODE WITH THEIR PARENT
018800*    COUNTY (ALAMEDA/SAN JOSE) ON PURPOSE - SCO LAYOUT 220-B
018900*    WANTS THE COUNTY CODE, NOT A CITY CODE, AND SEVERAL IHSS
019000*    PROVIDER LOCATIONS ARE RECORDED BY CITY RATHER THAN COUNTY
019100*    ON THE TIMEKEEPING SIDE.
019200 77  WK120-CL-IDX                   PIC 9(02) COMP.
019300 77  WK120-CL-FOUND-SW              PIC X(01).
019400     88  WK120-CL-FOUND                 VALUE "Y".
019500      
019600 77  WK120-LOCATION-UPPER           PIC X(30).
019700 77  WK120-COUNTY-CODE-OUT          PIC X(02).
019800      
019900*    WRITTEN-TIMESHEET-ID TABLE - MEMBERSHIP LIST OF EVERY
020000*    TIMESHEET ID WRITTEN TO THE SCO FILE ON THE RE-SELECT
020100*    PASS, KEPT SORTED SO THE MARK-PROCESSED PASS CAN USE
020200*    SEARCH ALL, SAME PATTERN AS THE WARRANT LEDGER INDEX.
020300 01  WK120-WRITTEN-IDS.
020400     05  WK120-WRITTEN-COUNT        PIC 9(05) COMP.
020500     05  WK120-WRITTEN-ENTRY OCCURS 9999 TIMES
020600             ASCENDING KEY WK120-WRITTEN-TIMESHEET-ID
020700             INDEXED BY WK120-WRITTEN-IDX.
020800         10  WK120-WRITTEN-TIMESHEET-ID PIC 9(09).
020900     05  FILLER                     PIC X(02).
021000      
021100 77  WK120-INS-POINT                PIC 9(05) COMP.
021200 77  WK120-SHIFT-IDX                PIC 9(05) COMP.
021300 77  WK120-FOUND-SWITCH             PIC X(01).
021400     88  WK120-ID-WAS-WRITTEN           VALUE "Y".
021500      
021600*    ONE TIMESHEET'S COMPUTED PAYMENT, RECOMPUTED FRESH BY
021700*    3100-BUILD-PAYMENT-RECORD ON BOTH PASS 1 (FOR THE RUNNING
021800*    TOTAL) AND PASS 2 (FOR THE ACTUAL SCO RECORD) RATHER THAN
021900*    CARRIED OVER BETWEEN THE TWO PASSES.
022000 77  WK120-PAYOUT-AMOUNT            PIC 9(09)V99.
022100      
022200*    REDEFINES PAIR USED BY 3150-FORMAT-TIMESHEET-ID TO WALK
022300*    THE ZERO-SUPPRESSED EDIT OF THE TIMESHEET-ID ONE CHARACTER
022400*    AT A TIME LOOKING FOR THE FIRST NON-BLANK DIGIT.
022500 01  WK120-ID-EDIT-AREA.
022600     05  WK120-ID-EDIT              PIC Z(8)9.
022700     05  FILLER                     PIC X(01).
022800      
022900 01  WK120-ID-ALPHA-AREA REDEFINES WK120-ID-EDIT-AREA.
023000     05  WK120-ID-ALPHA             PIC X(09).
023100     05  FILLER                     PIC X(01).
023200      
023300 77  WK120-ID-START                 PIC 9(02) COMP.
023400      
023500 77  WK120-COMMENT-END              PIC 9(03) COMP.
023600 77  WK120-COMMENT-PTR              PIC 9(03) COMP.
023700      
023800 01  WK120-CURRENT-STAMP.
023900     05  WK120-STAMP-DATE           PIC 9(08).
024000     05  WK120-STAMP-TIME           PIC 9(06).
024100     05  FILLER                     PIC X(01).
024200      
024300 01  WK120-STAMP-R REDEFINES WK120-CURRENT-STAMP.
024400     05  WK120-STAMP-COMBINED       PIC 9(14).
024500     05  FILLER                     PIC X(01).
024600*--------------------------------------------------------------
024700 PROCEDURE DIVISION.
024800      
024900 1000-MAIN-PROCESS.
025000*    TOP-LEVEL CONTROL.  THE JOB IS THREE PASSES OVER THE SAME
025100*    SORTED WORKFILE - 3000 COMPUTES AND TOTALS, 4000 ACTUALLY
025200*    WRITES THE SCO RECORDS, AND 5000 GOES BACK TO THE ORIGINAL
025300*    TSHIN-FILE TO MARK WHAT WENT OUT.  IF PASS 1 TURNS UP NO
025400*    APPROVED TIMESHEETS AT ALL, PASSES 2 AND 3 ARE SKIPPED
025500*    ENTIRELY AND PAYOUT-FILE IS WRITTEN WITH ZERO RECORDS.
025600      
025700     MOVE ZERO TO WK120-QUERIED-COUNT WK120-ERROR-COUNT
025800                  WK120-TRANSFORMED-COUNT WK120-SENT-COUNT
025900                  WK120-MARKED-COUNT WK120-WRITTEN-COUNT.
026000     MOVE ZERO TO WK120-TOTAL-PAYMENT-AMOUNT.
026100     MOVE "N" TO WK120-SORTED-EOF-SW WK120-TSHIN-EOF-SW
026200                 WK120-NONE-APPROVED-SW.
026300      
026400     PERFORM 2000-BUILD-APPROVED-WORKFILE THRU 2000-EXIT.
026500      
026600     OPEN OUTPUT PAYOUT-FILE.
026700      
026800     PERFORM 3000-COMPUTE-PAYMENTS THRU 3000-EXIT.
026900      
027000     IF WK120-QUERIED-COUNT = ZERO
027100         MOVE "Y" TO WK120-NONE-APPROVED-SW
027200         DISPLAY "PRDR120A - NO APPROVED TIMESHEETS FOUND - "
027300             "NOTHING TO PAY THIS RUN"
027400     ELSE
027500         PERFORM 4000-WRITE-PAYMENT-FILE THRU 4000-EXIT
027600         PERFORM 5000-MARK-TIMESHEETS-PROCESSED THRU 5000-EXIT.
027700      
027800     CLOSE PAYOUT-FILE.
027900      
028000     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
028100      
028200     GO TO 9000-END-OF-JOB.
028300*--------------------------------------------------------------
028400 2000-BUILD-APPROVED-WORKFILE.
028500*    SORTS THE ENTIRE TIMESHEET EXTRACT NEWEST FIRST
028600*    (PAY-PERIOD-END DESCENDING, TIMESHEET-ID DESCENDING AS
028700*    THE TIEBREAK) INTO WK120-SORTED-FILE.  THE APPROVED
028800*    FILTER IS APPLIED ON THE READ SIDE IN 3000 AND 4000, NOT
028900*    HERE - THE SORT STEP JUST ESTABLISHES THE ORDER.
029000      
029100     SORT WK120-SORT-FILE
029200         ON DESCENDING KEY WK120S-PAY-PERIOD-END
029300         ON DESCENDING KEY WK120S-TIMESHEET-ID
029400         USING TSHIN-FILE
029500         GIVING WK120-SORTED-FILE.
029600      
029700 2000-EXIT.
029800     EXIT.
029900*--------------------------------------------------------------
030000 3000-COMPUTE-PAYMENTS.
030100*    PASS 1 - BUILDS A PAYMENT RECORD IN WORKING-STORAGE FOR
030200*    EVERY APPROVED TIMESHEET AND ACCUMULATES THE RUNNING
030300*    PAYMENT TOTAL.  A PER-RECORD ERROR (BLANK EMPLOYEE-ID OR
030400*    ZERO TIMESHEET-ID) IS COUNTED AND SKIPPED, NOT ABORTED.
030500      
030600     OPEN INPUT WK120-SORTED-FILE.
030700     MOVE "N" TO WK120-SORTED-EOF-SW.
030800      
030900     PERFORM 3050-READ-SORTED-RECORD THRU 3050-EXIT.
031000     PERFORM 3090-PROCESS-ONE-PAYMENT THRU 3090-EXIT
031100         UNTIL WK120-SORTED-EOF.
031200      
031300     CLOSE WK120-SORTED-FILE.
031400      
031500 3000-EXIT.
031600     EXIT.
031700*--------------------------------------------------------------
031800*    ONE RECORD OFF THE SORTED WORKFILE.  SHARED BY BOTH PASS 1
031900*    (3000) AND PASS 2 (4000) SINCE BOTH READ THE SAME FILE IN
032000*    THE SAME ORDER - ONLY WHAT EACH PASS DOES WITH THE RECORD
032100*    DIFFERS.
032200 3050-READ-SORTED-RECORD.
032300     READ WK120-SORTED-FILE
032400         AT END
032500             MOVE "Y" TO WK120-SORTED-EOF-SW.
032600      
032700 3050-EXIT.
032800     EXIT.
032900*--------------------------------------------------------------
033000 3090-PROCESS-ONE-PAYMENT.
033100*    ONLY APPROVED TIMESHEETS COUNT TOWARD QUERIED-COUNT.  A
033200*    BLANK EMPLOYEE-ID OR ZERO TIMESHEET-ID ON AN OTHERWISE
033300*    APPROVED RECORD IS A DATA ERROR, NOT A FILTER MISS - IT IS
033400*    COUNTED SEPARATELY SO A BAD RECORD DOESN'T SILENTLY LOOK
033500*    LIKE AN UNAPPROVED ONE ON THE SUMMARY.
033600      
033700     IF WK120W-APPROVED
033800         ADD 1 TO WK120-QUERIED-COUNT
033900         IF WK120W-EMPLOYEE-ID = SPACES
034000             OR WK120W-TIMESHEET-ID = ZERO
034100             ADD 1 TO WK120-ERROR-COUNT
034200         ELSE
034300             PERFORM 3100-BUILD-PAYMENT-RECORD THRU 3100-EXIT
034400             ADD WK120-PAYOUT-AMOUNT
034500                 TO WK120-TOTAL-PAYMENT-AMOUNT
034600             ADD 1 TO WK120-TRANSFORMED-COUNT.
034700      
034800     PERFORM 3050-READ-SORTED-RECORD THRU 3050-EXIT.
034900      
035000 3090-EXIT.
035100     EXIT.
035200*--------------------------------------------------------------
035300 3100-BUILD-PAYMENT-RECORD.
035400*    AMOUNT = (REGULAR + OVERTIME) x HOURLY RATE.  TOTAL-HOURS
035500*    IS CARRIED ON THE RECORD BUT IS NOT PART OF THE FORMULA.
035600*    ANY OF THE THREE HOUR FIELDS COMING IN AS SPACES/LOW-
035700*    VALUES IS TREATED AS ZERO BEFORE THE COMPUTE.
035800      
035900     IF WK120W-REGULAR-HOURS IS NOT NUMERIC
036000         MOVE ZERO TO WK120W-REGULAR-HOURS.
036100     IF WK120W-OVERTIME-HOURS IS NOT NUMERIC
036200         MOVE ZERO TO WK120W-OVERTIME-HOURS.
036300     IF WK120W-TOTAL-HOURS IS NOT NUMERIC
036400         MOVE ZERO TO WK120W-TOTAL-HOURS.
036500      
036600     COMPUTE WK120-PAYOUT-AMOUNT ROUNDED =
036700         (WK120W-REGULAR-HOURS + WK120W-OVERTIME-HOURS)
036800             * WK120-HOURLY-RATE.
036900      
037000     PERFORM 3200-LOOKUP-COUNTY-CODE THRU 3200-EXIT.
037100     PERFORM 3150-FORMAT-TIMESHEET-ID THRU 3150-EXIT.
037200      
037300 3100-EXIT.
037400     EXIT.
037500*--------------------------------------------------------------
037600 3150-FORMAT-TIMESHEET-ID.
037700*    EDITS THE NUMERIC TIMESHEET-ID DOWN TO ITS DIGITS WITH NO
037800*    LEADING ZEROS, FOR BUILDING THE "PMT-" / "CASE-" IDS.
037900      
038000     MOVE WK120W-TIMESHEET-ID TO WK120-ID-EDIT.
038100     MOVE 1 TO WK120-ID-START.
038200      
038300 3155-FIND-FIRST-DIGIT.
038400     IF WK120-ID-ALPHA(WK120-ID-START:1) NOT = SPACE
038500         GO TO 3150-EXIT.
038600     IF WK120-ID-START > 8
038700         GO TO 3150-EXIT.
038800     ADD 1 TO WK120-ID-START.
038900     GO TO 3155-FIND-FIRST-DIGIT.
039000      
039100 3150-EXIT.
039200     EXIT.
039300*--------------------------------------------------------------
039400 3200-LOOKUP-COUNTY-CODE.
039500*    CASE-INSENSITIVE EXACT MATCH OF LOCATION AGAINST THE
039600*    FIXED COUNTY TABLE.  NO MATCH (INCLUDING A BLANK
039700*    LOCATION) FALLS THROUGH TO COUNTY CODE 99.
039800      
039900     MOVE WK120W-LOCATION TO WK120-LOCATION-UPPER.
040000     INSPECT WK120-LOCATION-UPPER CONVERTING
040100         "abcdefghijklmnopqrstuvwxyz"
040200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040300      
040400     MOVE "N" TO WK120-CL-FOUND-SW.
040500     MOVE "99" TO WK120-COUNTY-CODE-OUT.
040600      
040700     PERFORM 3250-TEST-COUNTY-ENTRY THRU 3250-EXIT
040800         VARYING WK120-CL-IDX FROM 1 BY 1
040900         UNTIL WK120-CL-IDX > 9 OR WK120-CL-FOUND.
041000      
041100 3200-EXIT.
041200     EXIT.
041300*--------------------------------------------------------------
041400 3250-TEST-COUNTY-ENTRY.
041500     IF WK120-LOCATION-UPPER = WK120-CL-NAME(WK120-CL-IDX)
041600         MOVE WK120-CL-CODE(WK120-CL-IDX)
041700             TO WK120-COUNTY-CODE-OUT
041800         MOVE "Y" TO WK120-CL-FOUND-SW.
041900      
042000 3250-EXIT.
042100     EXIT.
042200*--------------------------------------------------------------
042300 4000-WRITE-PAYMENT-FILE.
042400*    PASS 2 - RE-READS THE SAME SORTED COPY IN THE SAME
042500*    ORDER, RE-CHECKS APPROVED (THE RE-SELECT BUSINESS RULE
042600*    FROM TICKET CWD-4502), AND WRITES THE SCO RECORD.  EVERY
042700*    TIMESHEET-ID ACTUALLY WRITTEN GOES INTO THE WRITTEN-ID
042800*    TABLE FOR THE MARK-PROCESSED PASS BELOW.
042900      
043000     OPEN INPUT WK120-SORTED-FILE.
043100     MOVE "N" TO WK120-SORTED-EOF-SW.
043200      
043300     PERFORM 3050-READ-SORTED-RECORD THRU 3050-EXIT.
043400     PERFORM 4090-WRITE-ONE-PAYMENT THRU 4090-EXIT
043500         UNTIL WK120-SORTED-EOF.
043600      
043700     CLOSE WK120-SORTED-FILE.
043800      
043900 4000-EXIT.
044000     EXIT.
044100*--------------------------------------------------------------
044200 4090-WRITE-ONE-PAYMENT.
044300*    THE RE-CHECK OF APPROVED HERE IS THE WHOLE POINT OF THE
044400*    CWD-4502 FIX - THE SORTED WORKFILE WAS BUILT BEFORE THIS
044500*    PASS RAN, AND ON A SLOW NIGHT A SUPERVISOR CAN UN-APPROVE
044600*    A TIMESHEET BETWEEN PASS 1 AND PASS 2.  WITHOUT RE-TESTING
044700*    HERE, A TIMESHEET COULD GO OUT TO SCO FOR PAYMENT AFTER
044800*    BEING PULLED BACK.
044900      
045000     IF WK120W-APPROVED
045100         IF WK120W-EMPLOYEE-ID NOT = SPACES
045200             AND WK120W-TIMESHEET-ID NOT = ZERO
045300             PERFORM 4100-BUILD-AND-WRITE-PAYOUT THRU
045400                 4100-EXIT.
045500      
045600     PERFORM 3050-READ-SORTED-RECORD THRU 3050-EXIT.
045700      
045800 4090-EXIT.
045900     EXIT.
046000*--------------------------------------------------------------
046100 4100-BUILD-AND-WRITE-PAYOUT.
046200      
046300     PERFORM 3100-BUILD-PAYMENT-RECORD THRU 3100-EXIT.
046400      
046500     STRING "PMT-" DELIMITED SIZE
046600             WK120-ID-ALPHA(WK120-ID-START:) DELIMITED SIZE
046700         INTO PAYOUT-PAYMENT-REQUEST-ID.
046800     MOVE WK120W-EMPLOYEE-ID      TO PAYOUT-PROVIDER-ID.
046900     MOVE WK120W-EMPLOYEE-NAME    TO PAYOUT-PROVIDER-NAME.
047000     STRING "CASE-" DELIMITED SIZE
047100             WK120-ID-ALPHA(WK120-ID-START:) DELIMITED SIZE
047200         INTO PAYOUT-CASE-NUMBER.
047300     MOVE WK120-COUNTY-CODE-OUT   TO PAYOUT-COUNTY-CODE.
047400     MOVE WK120W-PAY-PERIOD-START TO PAYOUT-PAY-PERIOD-START.
047500     MOVE WK120W-PAY-PERIOD-END   TO PAYOUT-PAY-PERIOD-END.
047600     MOVE WK120W-REGULAR-HOURS    TO PAYOUT-REGULAR-HOURS.
047700     MOVE WK120W-OVERTIME-HOURS   TO PAYOUT-OVERTIME-HOURS.
047800     MOVE WK120W-TOTAL-HOURS      TO PAYOUT-TOTAL-HOURS.
047900     MOVE WK120-PAYOUT-AMOUNT     TO PAYOUT-PAYMENT-AMOUNT.
048000     MOVE WK120W-TIMESHEET-ID     TO PAYOUT-TIMESHEET-ID.
048100     MOVE "R" TO PAYOUT-PAYMENT-TYPE.
048200      
048300     WRITE PAYOUT-RECORD.
048400      
048500     MOVE WK120W-TIMESHEET-ID TO WK120-WRITTEN-TIMESHEET-ID
048600                                     (WK120-WRITTEN-COUNT + 1).
048700     PERFORM 4200-INSERT-WRITTEN-ID THRU 4200-EXIT.
048800      
048900     ADD 1 TO WK120-SENT-COUNT.
049000      
049100 4100-EXIT.
049200     EXIT.
049300*--------------------------------------------------------------
049400 4200-INSERT-WRITTEN-ID.
049500*    KEEPS WK120-WRITTEN-ENTRY IN ASCENDING TIMESHEET-ID ORDER
049600*    SO 5100-LOOKUP-WRITTEN-ID CAN USE SEARCH ALL - SAME
049700*    SORTED-INSERT IDIOM AS THE WARRANT LEDGER INDEX.
049800      
049900     MOVE 1 TO WK120-INS-POINT.
050000      
050100 4210-TEST-NEXT-SLOT.
050200     IF WK120-INS-POINT > WK120-WRITTEN-COUNT
050300         GO TO 4230-PLACE-NEW-ID.
050400     IF WK120-WRITTEN-TIMESHEET-ID(WK120-INS-POINT)
050500             NOT LESS THAN WK120W-TIMESHEET-ID
050600         GO TO 4230-PLACE-NEW-ID.
050700     ADD 1 TO WK120-INS-POINT.
050800     GO TO 4210-TEST-NEXT-SLOT.
050900      
051000 4230-PLACE-NEW-ID.
051100     IF WK120-INS-POINT > WK120-WRITTEN-COUNT
051200         GO TO 4250-STORE-ID.
051300      
051400     MOVE WK120-WRITTEN-COUNT TO WK120-SHIFT-IDX.
051500      
051600 4240-SHIFT-ONE-UP.
051700     IF WK120-SHIFT-IDX < WK120-INS-POINT
051800         GO TO 4250-STORE-ID.
051900     MOVE WK120-WRITTEN-TIMESHEET-ID(WK120-SHIFT-IDX)
052000         TO WK120-WRITTEN-TIMESHEET-ID(WK120-SHIFT-IDX + 1).
052100     SUBTRACT 1 FROM WK120-SHIFT-IDX.
052200     GO TO 4240-SHIFT-ONE-UP.
052300      
052400 4250-STORE-ID.
052500     MOVE WK120W-TIMESHEET-ID
052600         TO WK120-WRITTEN-TIMESHEET-ID(WK120-INS-POINT).
052700     ADD 1 TO WK120-WRITTEN-COUNT.
052800      
052900 4200-EXIT.
053000     EXIT.
053100*--------------------------------------------------------------
053200 5000-MARK-TIMESHEETS-PROCESSED.
053300*    SCAN-AND-REWRITE PASS AGAINST TSHIN-FILE ITSELF, OPENED
053400*    I-O.  EVERY RECORD WHOSE ID IS IN THE WRITTEN-ID TABLE
053500*    AND THAT IS STILL APPROVED GETS THE PROCESSED-FILE
053600*    MARKER APPENDED TO SUPERVISOR-COMMENTS.  STATUS IS LEFT
053700*    AS APPROVED - THIS SYSTEM HAS NO "PROCESSED" STATE.
053800      
053900     OPEN I-O TSHIN-FILE.
054000     MOVE "N" TO WK120-TSHIN-EOF-SW.
054100      
054200     PERFORM 5050-READ-TSHIN-RECORD THRU 5050-EXIT.
054300     PERFORM 5090-MARK-ONE-RECORD THRU 5090-EXIT
054400         UNTIL WK120-TSHIN-EOF.
054500      
054600     CLOSE TSHIN-FILE.
054700      
054800 5000-EXIT.
054900     EXIT.
055000*--------------------------------------------------------------
055100*    ONE RECORD AT A TIME OFF THE ORIGINAL TIMEKEEPING EXTRACT
055200*    ITSELF, NOT THE SORTED WORKFILE - THIS PASS HAS TO REWRITE
055300*    THE TIMESHEET IN PLACE, WHICH THE WORKFILE CANNOT DO.
055400 5050-READ-TSHIN-RECORD.
055500     READ TSHIN-FILE
055600         AT END
055700             MOVE "Y" TO WK120-TSHIN-EOF-SW.
055800      
055900 5050-EXIT.
056000     EXIT.
056100*--------------------------------------------------------------
056200 5090-MARK-ONE-RECORD.
056300*    ONLY TIMESHEETS BOTH STILL APPROVED AND PRESENT IN THE
056400*    WRITTEN-ID TABLE GET THE MARKER - A TIMESHEET THAT WAS
056500*    APPROVED WHEN THE SORT RAN BUT GOT PULLED BEFORE PASS 2
056600*    NEVER MADE IT INTO THE TABLE, SO IT IS LEFT UNTOUCHED HERE
056700*    TOO.
056800      
056900     IF TSHIN-ST-APPROVED
057000         PERFORM 5100-LOOKUP-WRITTEN-ID THRU 5100-EXIT
057100         IF WK120-ID-WAS-WRITTEN
057200             PERFORM 5200-APPEND-PROCESSED-MARKER THRU
057300                 5200-EXIT
057400             REWRITE TSHIN-RECORD
057500             ADD 1 TO WK120-MARKED-COUNT.
057600      
057700     PERFORM 5050-READ-TSHIN-RECORD THRU 5050-EXIT.
057800      
057900 5090-EXIT.
058000     EXIT.
058100*--------------------------------------------------------------
058200 5100-LOOKUP-WRITTEN-ID.
058300*    SEARCH ALL AGAINST THE SORTED WRITTEN-ID TABLE BUILT BY
058400*    4200-INSERT-WRITTEN-ID DURING PASS 2 - SAME SORTED-TABLE/
058500*    BINARY-SEARCH IDIOM AS THE WARRANT LEDGER INDEX IN
058600*    PRDR110A.
058700      
058800     MOVE "N" TO WK120-FOUND-SWITCH.
058900     IF WK120-WRITTEN-COUNT > 0
059000         SET WK120-WRITTEN-IDX TO 1
059100         SEARCH ALL WK120-WRITTEN-ENTRY
059200             AT END
059300                 MOVE "N" TO WK120-FOUND-SWITCH
059400             WHEN WK120-WRITTEN-TIMESHEET-ID(WK120-WRITTEN-IDX)
059500                     = TSHIN-TIMESHEET-ID
059600                 MOVE "Y" TO WK120-FOUND-SWITCH.
059700      
059800 5100-EXIT.
059900     EXIT.
060000*--------------------------------------------------------------
060100 5200-APPEND-PROCESSED-MARKER.
060200*    FINDS THE LAST NON-BLANK CHARACTER ALREADY IN SUPERVISOR-
060300*    COMMENTS AND APPENDS THE MARKER TWO COLUMNS AFTER IT -
060400*    THIS IS THE 07/22/93 FIX SO A SUPERVISOR'S OWN NOTE IS
060500*    NEVER OVERWRITTEN.  A COMPLETELY BLANK COMMENTS FIELD
060600*    STARTS THE MARKER AT COLUMN 1 INSTEAD.
060700      
060800     MOVE 200 TO WK120-COMMENT-END.
060900     PERFORM 5250-BACK-UP-ONE-CHAR THRU 5250-EXIT
061000         UNTIL WK120-COMMENT-END = 0
061100         OR TSHIN-SUPERVISOR-COMMENTS(WK120-COMMENT-END:1)
061200                 NOT = SPACE.
061300      
061400     IF WK120-COMMENT-END = 0
061500         MOVE 1 TO WK120-COMMENT-PTR
061600     ELSE
061700         ADD 2 TO WK120-COMMENT-END GIVING WK120-COMMENT-PTR.
061800      
061900     ACCEPT WK120-STAMP-DATE FROM DATE YYYYMMDD.
062000      
062100     STRING "PAYMENT FILE: " DELIMITED SIZE
062200             WK120-FILE-REF DELIMITED BY SPACE
062300         INTO TSHIN-SUPERVISOR-COMMENTS
062400         WITH POINTER WK120-COMMENT-PTR
062500         ON OVERFLOW
062600             CONTINUE.
062700      
062800 5200-EXIT.
062900     EXIT.
063000*--------------------------------------------------------------
063100*    STEPS BACK ONE COLUMN AT A TIME; THE PERFORM ... UNTIL IN
063200*    5200 STOPS IT EITHER AT THE FIRST NON-BLANK COLUMN FOUND
063300*    OR AT ZERO WHEN THE WHOLE 200-BYTE FIELD IS BLANK.
063400 5250-BACK-UP-ONE-CHAR.
063500     SUBTRACT 1 FROM WK120-COMMENT-END.
063600      
063700 5250-EXIT.
063800     EXIT.
063900*--------------------------------------------------------------
064000 8000-PRINT-SUMMARY.
064100*    OPERATOR-FACING JOB-LOG SUMMARY.  SENT-COUNT IS THE TRUE
064200*    COUNT OF RECORDS ON PAYOUT-FILE; QUERIED-COUNT AND
064300*    TRANSFORMED-COUNT ARE BOTH FROM PASS 1 AND CAN RUN AHEAD
064400*    OF SENT-COUNT WHEN THE CWD-4502 RE-CHECK PULLS A RECORD.
064500      
064600     DISPLAY "PRDR120A - PAYMENT FILE GENERATION - RUN SUMMARY".
064700     DISPLAY "  OUTPUT FILE REF .......: " WK120-FILE-REF.
064800     DISPLAY "  DESTINATION ...........: STATE CONTROLLER'S "
064900         "OFFICE (SCO)".
065000     DISPLAY "  TIMESHEETS QUERIED ....: " WK120-QUERIED-COUNT.
065100     DISPLAY "  TIMESHEETS TRANSFORMED : "
065200         WK120-TRANSFORMED-COUNT.
065300     DISPLAY "  TIMESHEETS SENT .......: " WK120-SENT-COUNT.
065400     DISPLAY "  TIMESHEETS MARKED .....: " WK120-MARKED-COUNT.
065500     DISPLAY "  PER-RECORD ERRORS .....: " WK120-ERROR-COUNT.
065600     DISPLAY "  TOTAL PAYMENT AMOUNT ..: "
065700         WK120-TOTAL-PAYMENT-AMOUNT.
065800      
065900 8000-EXIT.
066000     EXIT.
066100*--------------------------------------------------------------
066200 9000-END-OF-JOB.
066300*    SINGLE EXIT POINT - REACHED BY FALLING OUT OF
066400*    1000-MAIN-PROCESS NORMALLY, WHETHER OR NOT ANY APPROVED
066500*    TIMESHEETS WERE FOUND.  PAYOUT-FILE IS ALWAYS CLOSED
066600*    BEFORE CONTROL REACHES THIS PARAGRAPH.
066700     EXIT PROGRAM.
066800     STOP RUN.
