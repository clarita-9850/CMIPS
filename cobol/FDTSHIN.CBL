000100*--------------------------------------------------------------
000200*  FDTSHIN.CBL - FD AND RECORD LAYOUT FOR THE APPROVED
000300*  TIMESHEET EXTRACT (TIMESHEET-IN).  PRODUCED UPSTREAM BY THE
000400*  TIMEKEEPING SYSTEM; PRDR120A CONSUMES ONLY APPROVED ROWS,
000500*  PRDR130A READS ALL ROWS FOR THE SUMMARY REPORT.  COPY INTO
000600*  THE FILE SECTION.
000700*--------------------------------------------------------------
000800*  CHANGE LOG
000900*  04/11/89 RJM  ORIGINAL LAYOUT PER TIMEKEEPING INTERFACE.
001000*  07/22/93 TLK  ADDED SUPERVISOR-COMMENTS FOR PAYMENT-FILE
001100*                PROCESSED MARKER (PRDR120A).
001200*--------------------------------------------------------------
001300 FD  TSHIN-FILE
001400     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 385 CHARACTERS.

001600 01  TSHIN-RECORD.
001700     05  TSHIN-TIMESHEET-ID         PIC 9(09).
001800     05  TSHIN-EMPLOYEE-ID          PIC X(09).
001900     05  TSHIN-EMPLOYEE-NAME        PIC X(50).
002000     05  TSHIN-DEPARTMENT           PIC X(30).
002100     05  TSHIN-LOCATION             PIC X(30).
002200     05  TSHIN-PAY-PERIOD-START     PIC 9(08).
002300     05  TSHIN-PPS-R REDEFINES
002400         TSHIN-PAY-PERIOD-START.
002500         10  TSHIN-PPS-YYYY         PIC 9(04).
002600         10  TSHIN-PPS-MM           PIC 9(02).
002700         10  TSHIN-PPS-DD           PIC 9(02).
002800     05  TSHIN-PAY-PERIOD-END       PIC 9(08).
002900     05  TSHIN-PPE-R REDEFINES
003000         TSHIN-PAY-PERIOD-END.
003100         10  TSHIN-PPE-YYYY         PIC 9(04).
003200         10  TSHIN-PPE-MM           PIC 9(02).
003300         10  TSHIN-PPE-DD           PIC 9(02).
003400     05  TSHIN-REGULAR-HOURS        PIC 9(05)V99.
003500     05  TSHIN-OVERTIME-HOURS       PIC 9(05)V99.
003600     05  TSHIN-TOTAL-HOURS          PIC 9(05)V99.
003700     05  TSHIN-STATUS               PIC X(10).
003800         88  TSHIN-ST-SUBMITTED         VALUE "SUBMITTED ".
003900         88  TSHIN-ST-APPROVED          VALUE "APPROVED  ".
004000     05  TSHIN-SUPERVISOR-COMMENTS  PIC X(200).
004100     05  FILLER                     PIC X(10).
