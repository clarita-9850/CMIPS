000100*--------------------------------------------------------------
000200*  SLWARIN.CBL - FILE-CONTROL ENTRY FOR THE STO WARRANT-PAID
000300*  INBOUND INTERFACE FILE (WARRANT-PAID-IN).  COPY INTO THE
000400*  FILE-CONTROL PARAGRAPH OF ANY PROGRAM READING THE DAILY
000500*  STATE TREASURER WARRANT FILE.
000600*--------------------------------------------------------------
000700     SELECT WARIN-FILE
000800         ASSIGN TO WARIN
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS WARIN-FILE-STATUS.
